000100*****************************************************************
000200* COPYBOOK XTRANS                                               *
000300* FOYER ASSOCIATIF DES OFFICIERS D'AFFAIRES (FAOA) - COMPTA     *
000400*                                                                *
000500* LAYOUT D'UN ARTICLE TRANSACTION MENSUELLE, TEL QUE RECU DES   *
000600* EXTRACTIONS COMPTABLES MENSUELLES ET TEL QUE RE-ECRIT SUR LE  *
000700* FICHIER DE TRAVAIL FAOA-WORK PAR LE CHARGEUR FAOA010 UNE FOIS *
000800* LES ZONES OPTIONNELLES DEFAUTEES ET LES ZONES CHAINE COUPEES. *
000900*****************************************************************
001000*                     A M E N D M E N T S
001100* 1987-02-11 RH  TICKET FAOA-0001  ECRITURE INITIALE DU LAYOUT
001200* 1994-06-30 JLM TICKET FAOA-0042  AJOUT DES ZONES DE PARRAINAGE
001300* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - TR-ANNEE EN
001400-                                  FORMAT 4 CHIFFRES (ETAIT 2)
001500* 2003-09-16 RH  TICKET FAOA-0103  AJOUT TR-BESOIN-VERIF (COMITE)
001600*****************************************************************
001700  01  TR-TRANSACTION-RECORD.
001800      05  TR-ANNEE                    PIC 9(04).
001900      05  TR-MOIS                     PIC 9(02).
002000      05  TR-MONTANT                  PIC S9(07)V99.
002100      05  TR-MONTANT-R  REDEFINES TR-MONTANT
002200                                      PIC S9(09).
002300      05  TR-CODE-CATEGORIE           PIC X(02).
002400*    VUE ALTERNATIVE DE LA CLE CATEGORIE, POUR LES TESTS DE
002500*    CLASSE NUMERIQUE (LA ZONE EST ALPHANUMERIQUE MAIS SES DEUX
002600*    CARACTERES SONT TOUJOURS DES CHIFFRES).
002700      05  TR-CODE-CATEGORIE-N REDEFINES TR-CODE-CATEGORIE
002800                                      PIC 9(02).
002900      05  TR-LIBELLE-CATEGORIE        PIC X(60).
003000      05  TR-DATE-TRANS               PIC X(10).
003100      05  TR-DESCRIPTION              PIC X(60).
003200      05  TR-LIBELLE-DETAIL           PIC X(40).
003300      05  TR-LIBELLE-EVENEMENT        PIC X(40).
003400      05  TR-LIEU-EVENEMENT           PIC X(40).
003500      05  TR-OBJET-EVENEMENT          PIC X(40).
003600      05  TR-NOM-PARRAIN               PIC X(40).
003700      05  TR-PARRAINAGE-POTENTIEL      PIC X(01).
003800          88  TR-PARRAINAGE-OUI                    VALUE 'Y'.
003900          88  TR-PARRAINAGE-NON                    VALUE 'N'.
004000      05  TR-BESOIN-VERIF              PIC X(01).
004100          88  TR-BESOIN-VERIF-OUI                  VALUE 'Y'.
004200          88  TR-BESOIN-VERIF-NON                  VALUE 'N'.
004300      05  FILLER                      PIC X(11).
