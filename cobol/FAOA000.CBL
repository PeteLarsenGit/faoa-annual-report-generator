000100*****************************************************************         
000200* PROGRAMME FAOA000                                             *         
000300* LANGAGE COBOL                                                 *         
000400*                                                                *        
000500* CE PROGRAMME EST LE POINT D'ENTREE DE LA CLOTURE ANNUELLE     *         
000600* FAOA (FOREIGN AREA OFFICER ASSOCIATION). IL AIGUILLE LES      *         
000700* QUATRE ETAPES DU TRAITEMENT ANNUEL :                          *         
000800*        FAOA010  CHARGEMENT / CONTROLE DES TRANSACTIONS        *         
000900*        FAOA020  CUMUL PAR CATEGORIE, BASCULE GALA, CORRECTIONS*         
001000*        FAOA030  EDITION DU RAPPORT ANNUEL                     *         
001100*        FAOA040  EXPORT DU RECAPITULATIF CATEGORIE (CSV)       *         
001200* TOUTE ANOMALIE FATALE REMONTEE PAR UN SOUS-PROGRAMME (CR > 0) *         
001300* PROVOQUE L'ABANDON DU TRAITEMENT AVANT L'ETAPE SUIVANTE.      *         
001400*****************************************************************         
001500*                     A M E N D M E N T S                                 
001600* 1987-02-11 RH  TICKET FAOA-0001  ECRITURE INITIALE (GALA SEUL,          
001700*                                  UNE SEULE CATEGORIE RECETTE)           
001800* 1991-11-02 GT  TICKET FAOA-0029  PASSAGE A 14 CODES CATEGORIE           
001900* 1996-10-01 JLM TICKET FAOA-0058  AJOUT DES CORRECTIONS MANUELLES        
002000* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - PM-EXERCICE  CD990108
002100*                                  PASSE EN PIC 9(04) (ETAIT 9(02)        
002200* 2003-09-16 RH  TICKET FAOA-0103  AJOUT DU FLAG BESOIN-VERIF             
002300* 2011-07-22 GT  TICKET FAOA-0140  LE NOMBRE DE FICHIERS MENSUELS         
002400*                                  PASSE DE 12 FIXE A 1-12 VAR.           
002500* 2014-03-19 GT  TICKET FAOA-0151  L'EXERCICE N'EST PLUS SAISI SUR        
002600*                                  LA CARTE PARM - RECOPIE DEPUIS         
002700*                                  LA VALEUR DETECTEE PAR FAOA010.        
002800* 2026-08-09 RH  TICKET FAOA-0163  PRECISION SUR LE CADRAGE DU            
002900*                                  CODE CATEGORIE EN CARTE                
003000*                                  CORRECTION (1 CHIFFRE RECETTE).        
003100*****************************************************************         
003200                                                                          
003300  ID DIVISION.                                                            
003400  PROGRAM-ID. FAOA000.                                                    
003500  AUTHOR. G TRUJILLO.                                                     
003600  INSTALLATION. FAOA - SIEGE ASSOCIATIF.                                  
003700  DATE-WRITTEN. 11/02/1987.                                               
003800  DATE-COMPILED.                                                          
003900  SECURITY. USAGE INTERNE TRESORERIE FAOA UNIQUEMENT.                     
004000                                                                          
004100  ENVIRONMENT DIVISION.                                                   
004200  CONFIGURATION SECTION.                                                  
004300  SPECIAL-NAMES.                                                          
004400      C01 IS TOP-OF-FORM                                                  
004500      CLASS FAOA-CHIFFRES IS '0' THRU '9'                                 
004600      SWITCH UPSI-0 IS FAOA-SW-TRACE                                      
004700             ON STATUS IS FAOA-TRACE-ON                                   
004800             OFF STATUS IS FAOA-TRACE-OFF.                                
004900                                                                          
005000  INPUT-OUTPUT SECTION.                                                   
005100  FILE-CONTROL.                                                           
005200      SELECT FAOA-PARMFILE ASSIGN TO FAOAPARM                             
005300             ORGANIZATION IS LINE SEQUENTIAL                              
005400             FILE STATUS IS FAOA-PARM-FS.                                 
005500                                                                          
005600  DATA DIVISION.                                                          
005700  FILE SECTION.                                                           
005800  FD  FAOA-PARMFILE                                                       
005900      LABEL RECORD IS STANDARD                                            
006000      RECORD CONTAINS 80 CHARACTERS                                       
006100      DATA RECORD IS FAOA-PARM-CARTE.                                     
006200  01  FAOA-PARM-CARTE                 PIC X(80).                          
006300                                                                          
006400  WORKING-STORAGE SECTION.                                                
006500*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
006600  01  SLATVARS              PIC X(122)                 VALUE 'SLAT        
006700-    'VARS START:87/02/1109:00:00RHENRIQUE      FAOA000 0000100001        
006800-    'FAOA.PRD.PGM                                 SLAT VARS END'.        
006900                                                                          
007000  01  VERSION PIC X(23) VALUE 'FAOA000 07 DU 22/07/11'.                   
007100                                                                          
007200  01  FAOA-PARM-FS                    PIC XX.                             
007300      88  FAOA-PARM-FS-OK                          VALUE '00'.            
007400      88  FAOA-PARM-FS-EOF                         VALUE '10'.            
007500                                                                          
007600* CODES RETOUR COMMUNS A TOUS LES SOUS-PROGRAMMES DE LA CLOTURE           
007700  77  FAOA-CR                         PIC 9(02) COMP.                     
007800  01  FAOA-RC                         PIC 9(02) COMP.                     
007900  01  FAOA-MSG-ANOMALIE               PIC X(80).                          
008000                                                                          
008100* NOM DU FICHIER DE TRAVAIL COMMUN AUX ETAPES 2, 3 ET 4                   
008200  01  FAOA-WORK-DSN                   PIC X(08) VALUE 'FAOAWORK'.         
008300                                                                          
008400* EXERCICE DETECTE DANS LES TRANSACTIONS PAR FAOA010 - RECOPIE            
008500* ENSUITE DANS PM-EXERCICE (VOIR TICKET FAOA-0151).                       
008600  01  FAOA-ANNEE-EXERCICE             PIC 9(04).                          
008700                                                                          
008800* VUES ALTERNATIVES DES CODES RETOUR, POUR AFFICHAGE EDITE SUR LE         
008900* JOURNAL DE TRAITEMENT (JOB LOG).                                        
009000  77  FAOA-CR-EDIT REDEFINES FAOA-CR  PIC 99.                             
009100  01  FAOA-RC-EDIT REDEFINES FAOA-RC  PIC 99.                             
009200                                                                          
009300* VUE SIECLE/ANNEE DE L'EXERCICE DETECTE, POUR LE MESSAGE DE              
009400* TRACE DE DEBUT DE TRAITEMENT (HABITUDE PRISE DEPUIS LE PASSAGE          
009500* AN 2000 - VOIR TICKET FAOA-0077 SUR FAOA010/FAOA040).                   
009600  01  FAOA-ANNEE-EXERCICE-EDIT REDEFINES FAOA-ANNEE-EXERCICE.             
009700      05  FAOA-AE-SIECLE           PIC 99.                                
009800      05  FAOA-AE-ANNEE            PIC 99.                                
009900                                                                          
010000*    LES DEUX ZONES SUIVANTES SONT TRANSMISES TELLES QUELLES AUX          
010100*    SOUS-PROGRAMMES PAR CALL...USING (PAS DE GLOBAL - LES ETAPES         
010200*    SONT DES SOUS-PROGRAMMES COMPILES A PART, PAS DES PARAGRAPHES        
010300*    IMBRIQUES).                                                          
010400      COPY XPARMS.                                                        
010500                                                                          
010600      COPY XSUMRY.                                                        
010700                                                                          
010800  PROCEDURE DIVISION.                                                     
010900                                                                          
011000  0000-MAINLINE.                                                          
011100      DISPLAY 'FAOA000 - CLOTURE ANNUELLE FAOA - DEBUT'.                  
011200      PERFORM 0100-READ-RUN-PARMS.                                        
011300      PERFORM 0200-CALL-LOADER.                                           
011400      IF FAOA-CR > ZERO                                                   
011500         PERFORM 0900-FATAL-ABEND                                         
011600      END-IF                                                              
011700      PERFORM 0300-CALL-SUMMARY.                                          
011800      IF FAOA-CR > ZERO                                                   
011900         PERFORM 0900-FATAL-ABEND                                         
012000      END-IF                                                              
012100      PERFORM 0400-CALL-REPORT.                                           
012200      IF FAOA-CR > ZERO                                                   
012300         PERFORM 0900-FATAL-ABEND                                         
012400      END-IF                                                              
012500      PERFORM 0500-CALL-EXPORT.                                           
012600      IF FAOA-CR > ZERO                                                   
012700         PERFORM 0900-FATAL-ABEND                                         
012800      END-IF                                                              
012900      DISPLAY 'FAOA000 - CLOTURE ANNUELLE FAOA - FIN NORMALE'.            
013000      STOP RUN.                                                           
013100                                                                          
013200  0100-READ-RUN-PARMS.                                                    
013300*    LA CARTE PARAMETRE PORTE, EN COLONNES FIXES, L'EXERCICE,             
013400*    LE MONTANT GALA ET, EVENTUELLEMENT, LES CORRECTIONS                  
013500*    MANUELLES DE FIN D'EXERCICE. A DEFAUT DE CARTE (FICHIER              
013600*    VIDE), LES ZONES RESTENT A ZERO ET LE GALA VAUT 0.00.                
013700      INITIALIZE FAOA-PARM-AREA.                                          
013800      OPEN INPUT FAOA-PARMFILE.                                           
013900      IF NOT FAOA-PARM-FS-OK                                              
014000         MOVE 'IMPOSSIBLE D''OUVRIR LE FICHIER PARAMETRE FAOAPARM'        
014100           TO FAOA-MSG-ANOMALIE                                           
014200         MOVE 16 TO FAOA-CR                                               
014300         PERFORM 0900-FATAL-ABEND                                         
014400      END-IF                                                              
014500      READ FAOA-PARMFILE                                                  
014600          AT END SET FAOA-PARM-FS-EOF TO TRUE                             
014700      END-READ.                                                           
014800      PERFORM 0120-READ-PARM-LOOP THRU 0120-EXIT                          
014900          UNTIL FAOA-PARM-FS-EOF.                                         
015000      CLOSE FAOA-PARMFILE.                                                
015100                                                                          
015200  0120-READ-PARM-LOOP.                                                    
015300      PERFORM 0150-EDIT-PARM-CARTE.                                       
015400      READ FAOA-PARMFILE                                                  
015500          AT END SET FAOA-PARM-FS-EOF TO TRUE                             
015600      END-READ.                                                           
015700  0120-EXIT.                                                              
015800      EXIT.                                                               
015900                                                                          
016000  0150-EDIT-PARM-CARTE.                                                   
016100*    COL  01    TYPE ('G'=GALA, 'C'=CORRECTION)                           
016200*    GALA    : COLS 02-11  MONTANT S9(07)V99                              
016300*    CORRECT : COLS 02-03  CODE CATEGORIE (CADRE A GAUCHE, COL 03         
016400*                          BLANC POUR UN CODE RECETTE A 1 CHIFFRE         
016500*                          - FAOA-0163), 04-15 TOTAL AJUSTE               
016600      EVALUATE FAOA-PARM-CARTE(1:1)                                       
016700         WHEN 'G'                                                         
016800            MOVE FAOA-PARM-CARTE(2:10) TO PM-MONTANT-GALA                 
016900         WHEN 'C'                                                         
017000            ADD 1 TO PM-NB-CORRECTIONS                                    
017100            SET PM-IDX TO PM-NB-CORRECTIONS                               
017200            MOVE FAOA-PARM-CARTE(2:2)  TO PM-C-CODE(PM-IDX)               
017300            MOVE FAOA-PARM-CARTE(4:12)                                    
017400                 TO PM-C-TOTAL-AJUSTE(PM-IDX)                             
017500         WHEN OTHER                                                       
017600            CONTINUE                                                      
017700      END-EVALUATE.                                                       
017800                                                                          
017900  0200-CALL-LOADER.                                                       
018000      MOVE ZERO TO FAOA-CR FAOA-RC.                                       
018100      MOVE ZERO TO FAOA-ANNEE-EXERCICE.                                   
018200      CALL 'FAOA010' USING FAOA-WORK-DSN FAOA-ANNEE-EXERCICE              
018300                           FAOA-CR FAOA-RC FAOA-MSG-ANOMALIE.             
018400      MOVE FAOA-ANNEE-EXERCICE TO PM-EXERCICE.                            
018500      DISPLAY 'FAOA000 - EXERCICE : SIECLE ' FAOA-AE-SIECLE               
018600              ' ANNEE ' FAOA-AE-ANNEE.                                    
018700                                                                          
018800  0300-CALL-SUMMARY.                                                      
018900      MOVE ZERO TO FAOA-CR FAOA-RC.                                       
019000      CALL 'FAOA020' USING FAOA-WORK-DSN PM-PARAMETRES                    
019100                           SUMMARY-TABLE                                  
019200                           FAOA-CR FAOA-RC FAOA-MSG-ANOMALIE.             
019300                                                                          
019400  0400-CALL-REPORT.                                                       
019500      MOVE ZERO TO FAOA-CR FAOA-RC.                                       
019600      CALL 'FAOA030' USING FAOA-WORK-DSN PM-PARAMETRES                    
019700                           SUMMARY-TABLE                                  
019800                           FAOA-CR FAOA-RC FAOA-MSG-ANOMALIE.             
019900                                                                          
020000  0500-CALL-EXPORT.                                                       
020100      MOVE ZERO TO FAOA-CR FAOA-RC.                                       
020200      CALL 'FAOA040' USING PM-EXERCICE SUMMARY-TABLE                      
020300                           FAOA-CR FAOA-RC FAOA-MSG-ANOMALIE.             
020400                                                                          
020500  0900-FATAL-ABEND.                                                       
020600      DISPLAY 'FAOA000 - ANOMALIE FATALE - CR=' FAOA-CR-EDIT              
020700              ' RC=' FAOA-RC-EDIT.                                        
020800      DISPLAY 'FAOA000 - ' FAOA-MSG-ANOMALIE.                             
020900      DISPLAY 'FAOA000 - CLOTURE ANNUELLE FAOA - ABANDON'.                
021000      STOP RUN.                                                           
