000100*****************************************************************         
000200* PROGRAMME FAOA040                                             *         
000300* LANGAGE COBOL                                                 *         
000400*                                                                *        
000500* CE SOUS-PROGRAMME EXPORTE LA TABLE RECAPITULATIVE PAR         *         
000600* CATEGORIE (BATIE PAR FAOA020) SOUS FORME D'UN FICHIER A       *         
000700* VIRGULES (CSV), UNE LIGNE PAR CODE CATEGORIE, DANS L'ORDRE    *         
000800* CROISSANT DES CODES, PRECEDEE D'UN ENTETE DE COLONNES.        *         
000900*****************************************************************         
001000*                     A M E N D M E N T S                                 
001100* 1988-04-19 RH  TICKET FAOA-0006  ECRITURE INITIALE                      
001200* 1991-11-02 GT  TICKET FAOA-0029  PASSAGE A 14 CODES CATEGORIE           
001300* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - EXERCICE EN          
001400*                                  PIC 9(04)                              
001500* 2014-03-19 GT  TICKET FAOA-0151  L'EXERCICE ARRIVE DESORMAIS EN         
001600*                                  PIC 9(04) DEPUIS PM-EXERCICE.          
001700* 2026-08-09 RH  TICKET FAOA-0163  CODE COLONNE 1 DU CSV NE DOIT          
001800*                                  PLUS EMBARQUER LE BLANC DE             
001900*                                  BOURRAGE D'UN CODE RECETTE.            
002000*****************************************************************         
002100                                                                          
002200  ID DIVISION.                                                            
002300  PROGRAM-ID. FAOA040.                                                    
002400  AUTHOR. G TRUJILLO.                                                     
002500  INSTALLATION. FAOA - SIEGE ASSOCIATIF.                                  
002600  DATE-WRITTEN. 04/19/1988.                                               
002700  DATE-COMPILED.                                                          
002800  SECURITY. USAGE INTERNE TRESORERIE FAOA UNIQUEMENT.                     
002900                                                                          
003000  ENVIRONMENT DIVISION.                                                   
003100  CONFIGURATION SECTION.                                                  
003200  SPECIAL-NAMES.                                                          
003300      C01 IS TOP-OF-FORM                                                  
003400      CLASS FAOA-CLASSE-NUM IS '0' THRU '9'                               
003500      SWITCH UPSI-2 IS FAOA-SW-EXPORT                                     
003600             ON STATUS IS FAOA-EXPORT-ON                                  
003700             OFF STATUS IS FAOA-EXPORT-OFF.                               
003800                                                                          
003900  INPUT-OUTPUT SECTION.                                                   
004000  FILE-CONTROL.                                                           
004100      SELECT FAOA-CSV-OUT ASSIGN TO FAOACSV                               
004200             ORGANIZATION IS LINE SEQUENTIAL                              
004300             FILE STATUS IS FAOA-CSV-FS.                                  
004400                                                                          
004500  DATA DIVISION.                                                          
004600  FILE SECTION.                                                           
004700  FD  FAOA-CSV-OUT                                                        
004800      LABEL RECORD IS OMITTED                                             
004900      RECORD CONTAINS 132 CHARACTERS                                      
005000      DATA RECORD IS FAOA-CSV-LIGNE.                                      
005100  01  FAOA-CSV-LIGNE                  PIC X(132).                         
005200                                                                          
005300  WORKING-STORAGE SECTION.                                                
005400*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
005500  01  SLATVARS              PIC X(122)                 VALUE 'SLAT        
005600-    'VARS START:88/04/1911:00:00RHENRIQUE      FAOA040 0000100001        
005700-    'FAOA.PRD.PGM                                 SLAT VARS END'.        
005800                                                                          
005900  01  VERSION PIC X(23) VALUE 'FAOA040 05 DU 22/07/11'.                   
006000                                                                          
006100  01  FAOA-CSV-FS                     PIC XX.                             
006200      88  FAOA-CSV-FS-OK                           VALUE '00'.            
006300                                                                          
006400* ZONE DE TRAVAIL POUR LA CONVERSION DES MONTANTS EN DECIMALES            
006500* SIMPLES (SANS SIGNE $, SANS SEPARATEUR DE MILLIERS) - L'EXPORT          
006600* CSV EST DESTINE A UN TABLEUR, PAS A LA LECTURE HUMAINE.                 
006700  01  FAOA-DEC-AMOUNT                  PIC S9(09)V99.                     
006800  01  FAOA-DEC-AMOUNT-EDIT REDEFINES FAOA-DEC-AMOUNT PIC S9(11).          
006900  01  FAOA-DEC-EDITEE                  PIC -(9)9.99.                      
007000  01  FAOA-DEC-LSP                     PIC S9(03) COMP.                   
007100  01  FAOA-DEC-TEXT                    PIC X(16).                         
007200                                                                          
007300* PURGE DES BLANCS DE FIN DU LIBELLE DE CATEGORIE (MEME PROCEDE           
007400* QUE FAOA030 - PAS DE FUNCTION TRIM DISPONIBLE).                         
007500  01  FAOA-RTRIM-SRC                   PIC X(60).                         
007600  01  FAOA-LBL-LEN                     PIC S9(03) COMP.                   
007700                                                                          
007800* CONSTRUCTION D'UNE LIGNE DE L'EXPORT AVANT ECRITURE                     
007900  01  FAOA-LINE-WORK                   PIC X(132).                        
008000  77  FAOA-LINE-PTR                    PIC S9(03) COMP.                   
008100                                                                          
008200  LINKAGE SECTION.                                                        
008300  01  LK-EXERCICE                      PIC 9(04).                         
008400  COPY XSUMRY.                                                            
008500  01  LK-CR                            PIC 9(02) COMP.                    
008600* VUES EDITEES DES CODES RETOUR POUR LE JOURNAL DE TRAITEMENT             
008700* (MEME HABITUDE QUE FAOA000/FAOA020).                                    
008800  01  FAOA-LK-CR-EDIT REDEFINES LK-CR  PIC 99.                            
008900  01  LK-RC                            PIC 9(02) COMP.                    
009000  01  FAOA-LK-RC-EDIT REDEFINES LK-RC  PIC 99.                            
009100  01  LK-MSG                           PIC X(80).                         
009200                                                                          
009300  PROCEDURE DIVISION USING LK-EXERCICE SUMMARY-TABLE                      
009400                           LK-CR LK-RC LK-MSG.                            
009500                                                                          
009600  4000-EXPORT-CONTROL.                                                    
009700      MOVE ZERO TO LK-CR LK-RC.                                           
009800      DISPLAY 'FAOA040 - EXPORT DU RECAPITULATIF - EXERCICE '             
009900              LK-EXERCICE.                                                
010000      OPEN OUTPUT FAOA-CSV-OUT.                                           
010100      IF NOT FAOA-CSV-FS-OK                                               
010200         MOVE 'IMPOSSIBLE DE CREER LE FICHIER D''EXPORT FAOACSV'          
010300           TO LK-MSG                                                      
010400         MOVE 20 TO LK-CR                                                 
010500         MOVE  1 TO LK-RC                                                 
010600         GO TO 4000-EXIT                                                  
010700      END-IF                                                              
010800      MOVE 'IRS Category Code,IRS Category Label,Raw Total Amount,        
010900-    'Adjusted Total Amount' TO FAOA-LINE-WORK.                           
011000      PERFORM 4900-WRITE-LINE THRU 4900-EXIT.                             
011100      PERFORM 4010-EXPORT-ONE-ROW THRU 4010-EXIT                          
011200          VARYING SM-IDX FROM 1 BY 1                                      
011300             UNTIL SM-IDX > SM-NB-LIGNES.                                 
011400      CLOSE FAOA-CSV-OUT.                                                 
011500  4000-EXIT.                                                              
011600      EXIT.                                                               
011700      GOBACK.                                                             
011800                                                                          
011900  4010-EXPORT-ONE-ROW.                                                    
012000      MOVE SM-T-LIBELLE(SM-IDX) TO FAOA-RTRIM-SRC.                        
012100      PERFORM 4070-RTRIM-FIELD THRU 4070-EXIT.                            
012200      MOVE SM-T-BRUT(SM-IDX) TO FAOA-DEC-AMOUNT.                          
012300      PERFORM 4050-FORMAT-DECIMAL THRU 4050-EXIT.                         
012400      MOVE SPACES TO FAOA-LINE-WORK.                                      
012500      MOVE 1 TO FAOA-LINE-PTR.                                            
012600      STRING SM-T-CODE(SM-IDX) DELIMITED BY SPACE                         
012700             ',' DELIMITED BY SIZE                                        
012800             FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) DELIMITED BY SIZE             
012900             ',' DELIMITED BY SIZE                                        
013000             FAOA-DEC-TEXT DELIMITED BY SPACE                             
013100          INTO FAOA-LINE-WORK                                             
013200          WITH POINTER FAOA-LINE-PTR                                      
013300      END-STRING.                                                         
013400      MOVE SM-T-AJUSTE(SM-IDX) TO FAOA-DEC-AMOUNT.                        
013500      PERFORM 4050-FORMAT-DECIMAL THRU 4050-EXIT.                         
013600      STRING ',' DELIMITED BY SIZE                                        
013700             FAOA-DEC-TEXT DELIMITED BY SPACE                             
013800          INTO FAOA-LINE-WORK                                             
013900          WITH POINTER FAOA-LINE-PTR                                      
014000      END-STRING.                                                         
014100      PERFORM 4900-WRITE-LINE THRU 4900-EXIT.                             
014200  4010-EXIT.                                                              
014300      EXIT.                                                               
014400                                                                          
014500  4050-FORMAT-DECIMAL.                                                    
014600*    DECIMALE SIMPLE SANS SIGNE $ NI SEPARATEUR DE MILLIERS -             
014700*    LE MOINS EVENTUEL EST PORTE PAR LA PICTURE EDITEE ELLE-MEME.         
014800      MOVE FAOA-DEC-AMOUNT TO FAOA-DEC-EDITEE.                            
014900      MOVE ZERO TO FAOA-DEC-LSP.                                          
015000      INSPECT FAOA-DEC-EDITEE TALLYING FAOA-DEC-LSP                       
015100              FOR LEADING SPACE.                                          
015200      MOVE SPACES TO FAOA-DEC-TEXT.                                       
015300      MOVE FAOA-DEC-EDITEE(FAOA-DEC-LSP + 1:) TO FAOA-DEC-TEXT.           
015400  4050-EXIT.                                                              
015500      EXIT.                                                               
015600                                                                          
015700  4070-RTRIM-FIELD.                                                       
015800      MOVE 60 TO FAOA-LBL-LEN.                                            
015900      PERFORM 4071-RTRIM-STEP THRU 4071-EXIT                              
016000          UNTIL FAOA-LBL-LEN = ZERO                                       
016100             OR FAOA-RTRIM-SRC(FAOA-LBL-LEN:1) NOT = SPACE.               
016200      IF FAOA-LBL-LEN = ZERO                                              
016300         MOVE 1 TO FAOA-LBL-LEN                                           
016400      END-IF.                                                             
016500  4070-EXIT.                                                              
016600      EXIT.                                                               
016700                                                                          
016800  4071-RTRIM-STEP.                                                        
016900      SUBTRACT 1 FROM FAOA-LBL-LEN.                                       
017000  4071-EXIT.                                                              
017100      EXIT.                                                               
017200                                                                          
017300  4900-WRITE-LINE.                                                        
017400      MOVE FAOA-LINE-WORK TO FAOA-CSV-LIGNE.                              
017500      WRITE FAOA-CSV-LIGNE.                                               
017600  4900-EXIT.                                                              
017700      EXIT.                                                               
