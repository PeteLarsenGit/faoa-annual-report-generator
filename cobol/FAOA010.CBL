000100*****************************************************************         
000200* PROGRAMME FAOA010                                             *         
000300* LANGAGE COBOL                                                 *         
000400*                                                                *        
000500* CE SOUS-PROGRAMME EST LE CHARGEUR/CONTROLEUR DES EXTRACTIONS  *         
000600* COMPTABLES MENSUELLES DE LA CLOTURE ANNUELLE FAOA. IL LIT DE  *         
000700* 1 A 12 FICHIERS MENSUELS DANS L'ORDRE (FAOAM01 A FAOAM12), LES*         
000800* CONCATENE SUR LE FICHIER DE TRAVAIL FAOAWORK APRES DEFAUT DES *         
000900* ZONES FACULTATIVES, CONTROLE LA NUMERICITE, L'UNICITE DE      *         
001000* L'EXERCICE ET LES CODES CATEGORIE, ET PRODUIT LA LIGNE DE     *         
001100* COUVERTURE MENSUELLE SUR LE JOURNAL DE TRAITEMENT.            *         
001200*****************************************************************         
001300*                     A M E N D M E N T S                                 
001400* 1987-02-11 RH  TICKET FAOA-0001  ECRITURE INITIALE (12 FICHIERS         
001500*                                  FIXES, PAS DE COUVERTURE MOIS)         
001600* 1990-03-05 GT  TICKET FAOA-0021  AJOUT DE LA LIGNE DE COUVERTURE        
001700*                                  DES MOIS PRESENTS/MANQUANTS            
001800* 1996-10-01 JLM TICKET FAOA-0058  DEFAUT DES ZONES FACULTATIVES          
001900*                                  ET COERCITION DES BOOLEENS             
002000* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - TR-ANNEE EN          
002100*                                  PIC 9(04), CONTROLE ELARGI             
002200* 2003-09-16 RH  TICKET FAOA-0103  AJOUT DU CONTROLE BESOIN-VERIF         
002300* 2011-07-22 GT  TICKET FAOA-0140  NOMBRE DE FICHIERS VARIABLE DE         
002400*                                  1 A 12 (ETAIT 12 FIXE)                 
002500* 2014-03-19 GT  TICKET FAOA-0151  L'EXERCICE DETECTE EST REMONTE         
002600*                                  A FAOA000 EN LINKAGE (LK-ANNEE)        
002700*                                  AU LIEU DE LA CARTE PARM.              
002800*****************************************************************         
002900                                                                          
003000  ID DIVISION.                                                            
003100  PROGRAM-ID. FAOA010.                                                    
003200  AUTHOR. R HENRIQUE.                                                     
003300  INSTALLATION. FAOA - SIEGE ASSOCIATIF.                                  
003400  DATE-WRITTEN. 02/11/1987.                                               
003500  DATE-COMPILED.                                                          
003600  SECURITY. USAGE INTERNE TRESORERIE FAOA UNIQUEMENT.                     
003700                                                                          
003800  ENVIRONMENT DIVISION.                                                   
003900  CONFIGURATION SECTION.                                                  
004000  SPECIAL-NAMES.                                                          
004100      C01 IS TOP-OF-FORM                                                  
004200      CLASS FAOA-CLASSE-ALPHA IS 'A' THRU 'Z'                             
004300      SWITCH UPSI-1 IS FAOA-SW-DEBUG                                      
004400             ON STATUS IS FAOA-DEBUG-ON                                   
004500             OFF STATUS IS FAOA-DEBUG-OFF.                                
004600                                                                          
004700  INPUT-OUTPUT SECTION.                                                   
004800  FILE-CONTROL.                                                           
004900      SELECT FAOA-MOIS-IN ASSIGN TO FAOA-DSN-MOIS                         
005000             ORGANIZATION IS LINE SEQUENTIAL                              
005100             FILE STATUS IS FAOA-IN-FS.                                   
005200                                                                          
005300      SELECT FAOA-WORK-OUT ASSIGN TO FAOA-DSN-WORK                        
005400             ORGANIZATION IS LINE SEQUENTIAL                              
005500             FILE STATUS IS FAOA-WORK-FS.                                 
005600                                                                          
005700  DATA DIVISION.                                                          
005800  FILE SECTION.                                                           
005900  FD  FAOA-MOIS-IN                                                        
006000      LABEL RECORD IS OMITTED                                             
006100      RECORD CONTAINS 600 CHARACTERS                                      
006200      DATA RECORD IS FAOA-MOIS-LIGNE.                                     
006300  01  FAOA-MOIS-LIGNE                 PIC X(600).                         
006400                                                                          
006500  FD  FAOA-WORK-OUT                                                       
006600      LABEL RECORD IS OMITTED                                             
006700      RECORD CONTAINS 360 CHARACTERS                                      
006800      DATA RECORD IS FAOA-WORK-LIGNE.                                     
006900  01  FAOA-WORK-LIGNE                 PIC X(360).                         
007000                                                                          
007100  WORKING-STORAGE SECTION.                                                
007200*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
007300  01  SLATVARS              PIC X(122)                 VALUE 'SLAT        
007400-    'VARS START:87/02/1109:05:00RHENRIQUE      FAOA010 0000100001        
007500-    'FAOA.PRD.PGM                                 SLAT VARS END'.        
007600                                                                          
007700  01  VERSION PIC X(23) VALUE 'FAOA010 06 DU 22/07/11'.                   
007800                                                                          
007900  01  FAOA-IN-FS                      PIC XX.                             
008000      88  FAOA-IN-FS-OK                            VALUE '00'.            
008100      88  FAOA-IN-FS-EOF                           VALUE '10'.            
008200      88  FAOA-IN-FS-NOTFOUND                       VALUE '35'.           
008300                                                                          
008400  01  FAOA-WORK-FS                    PIC XX.                             
008500      88  FAOA-WORK-FS-OK                          VALUE '00'.            
008600                                                                          
008700  01  FAOA-DSN-MOIS                   PIC X(08).                          
008800  01  FAOA-DSN-WORK                   PIC X(08).                          
008900  01  FAOA-SUFFIXE-MOIS               PIC 99.                             
009000                                                                          
009100* COMPTEURS ET INDICATEURS DE PILOTAGE                                    
009200  01  FAOA-NB-FICHIERS                PIC S9(02) COMP VALUE ZERO.         
009300  01  FAOA-IX-FICHIER                 PIC S9(02) COMP VALUE ZERO.         
009400  01  FAOA-NB-ENREG-LUS               PIC S9(07) COMP VALUE ZERO.         
009500  01  FAOA-ANNEE-REFERENCE            PIC 9(04) VALUE ZERO.               
009600  01  FAOA-ANNEE-VUE                  PIC X(01) VALUE 'N'.                
009700      88  FAOA-ANNEE-DEJA-VUE                      VALUE 'Y'.             
009800                                                                          
009900* VUE EDITEE DES COMPTEURS COMP, POUR LE JOURNAL DE TRAITEMENT            
010000  01  FAOA-NB-ENREG-EDIT REDEFINES FAOA-NB-ENREG-LUS                      
010100                                      PIC S9(07).                         
010200                                                                          
010300* LES 14 CODES CATEGORIE CONNUS (7 RECETTE + 7 DEPENSE) - PORTES          
010400* PAR UN SEUL LITTERAL COMME LA TABLE CANONIQUE DE XCATTAB,               
010500* DECOUPE ENSUITE PAR REDEFINES. LES CODES RECETTE (1 CHIFFRE)            
010600* SONT CADRES A GAUCHE SUR 2 OCTETS, BLANC DE BOURRAGE EN 2E              
010700* POSITION - LE FICHIER CSV NE LES ZONE JAMAIS SUR 2 CHIFFRES             
010800* (TICKET FAOA-0163).                                                     
010900  01  FAOA-CODES-CONNUS-LIT           PIC X(28)                           
011000      VALUE '1 2 3 4 6 7 9 14151618192223'.                               
011100  01  FAOA-CODES-CONNUS-TABLE REDEFINES FAOA-CODES-CONNUS-LIT.            
011200      05  FAOA-CODE-CONNU OCCURS 14 TIMES INDEXED BY FAOA-CCX             
011300                          PIC X(02).                                      
011400                                                                          
011500* BITMAP DE COUVERTURE DES 12 MOIS (1 OCTET PAR MOIS, 'Y'/'N')            
011600  01  FAOA-COUVERTURE-MOIS.                                               
011700      05  FAOA-MOIS-PRESENT OCCURS 12 TIMES                               
011800                            PIC X(01) VALUE 'N'.                          
011900      05  FILLER                     PIC X(04).                           
012000  77  FAOA-MX                         PIC S9(02) COMP.                    
012100  01  FAOA-NB-MOIS-PRESENTS           PIC S9(02) COMP.                    
012200  01  FAOA-NB-MOIS-MANQUANTS          PIC S9(02) COMP.                    
012300  01  FAOA-COUVERTURE-EDIT            PIC X(120) VALUE SPACES.            
012400  01  FAOA-COUVERTURE-PTR             PIC S9(03) COMP.                    
012500                                                                          
012600* ZONES DE TRAVAIL POUR LE DEPOUILLEMENT DU MONTANT (PAS DE               
012700* PICTURE NUMERIQUE-EDITEE EN ENTREE - LE SIGNE ET LE POINT SONT          
012800* TRAITES A LA MAIN COMME AU TEMPS DES CARTES PERFOREES).                 
012900  01  FAOA-MONTANT-TXT                PIC X(12).                          
013000  01  FAOA-MONTANT-SIGNE              PIC X(01).                          
013100  01  FAOA-MONTANT-RESTE              PIC X(12).                          
013200  01  FAOA-MONTANT-ENT-TXT            PIC X(07).                          
013300  01  FAOA-MONTANT-DEC-TXT            PIC X(02).                          
013400  01  FAOA-MONTANT-U                  PIC 9(07)V99.                       
013500  01  FAOA-MONTANT-U-R REDEFINES FAOA-MONTANT-U.                          
013600      05  FAOA-MU-ENT                 PIC 9(07).                          
013700      05  FAOA-MU-DEC                 PIC 9(02).                          
013800                                                                          
013900* ZONES DE TRAVAIL POUR LA COERCITION DES DEUX BOOLEENS - LE              
014000* TEXTE SOURCE PEUT VALOIR "TRUE"/"YES", DONC PLUS LARGE QUE LA           
014100* ZONE 1 OCTET FINALE DE XTRANS.                                          
014200  01  FAOA-BOOL-RAW-1                 PIC X(10).                          
014300  01  FAOA-BOOL-RAW-2                 PIC X(10).                          
014400                                                                          
014500* ZONES DE TRAVAIL POUR ENSURE_COLUMNS (TICKET FAOA-0163) - LISTE         
014600* DES NOMS DE COLONNE OBLIGATOIRE TROUVEE VIDE, CONSTRUITE DANS           
014700* LK-MSG PAR LE MEME PROCEDE QUE LA COUVERTURE DES MOIS.                  
014800  01  FAOA-NB-COL-MANQUANTES          PIC S9(02) COMP.                    
014900  01  FAOA-MSG-PTR                    PIC S9(03) COMP.                    
015000  01  FAOA-COL-NAME                   PIC X(20).                          
015100                                                                          
015200  COPY XTRANS.                                                            
015300                                                                          
015400  LINKAGE SECTION.                                                        
015500  01  LK-DSN-WORK                     PIC X(08).                          
015600  01  LK-ANNEE                        PIC 9(04).                          
015700  01  LK-CR                           PIC 9(02) COMP.                     
015800  01  LK-RC                           PIC 9(02) COMP.                     
015900  01  LK-MSG                          PIC X(80).                          
016000                                                                          
016100  PROCEDURE DIVISION USING LK-DSN-WORK LK-ANNEE                           
016200                           LK-CR LK-RC LK-MSG.                            
016300                                                                          
016400  1000-LOAD-CONTROL.                                                      
016500      MOVE ZERO TO LK-CR LK-RC FAOA-NB-FICHIERS FAOA-NB-ENREG-LUS.        
016600      MOVE ZERO TO LK-ANNEE.                                              
016700      MOVE LK-DSN-WORK TO FAOA-DSN-WORK.                                  
016800      OPEN OUTPUT FAOA-WORK-OUT.                                          
016900      PERFORM 1080-PROCESS-ONE-MONTH-FILE THRU 1080-EXIT                  
017000          VARYING FAOA-IX-FICHIER FROM 1 BY 1                             
017100          UNTIL FAOA-IX-FICHIER > 12 OR LK-CR > ZERO.                     
017200      CLOSE FAOA-WORK-OUT.                                                
017300      IF LK-CR = ZERO AND FAOA-NB-FICHIERS = ZERO                         
017400         MOVE 'AU MOINS UN FICHIER MENSUEL EST REQUIS' TO LK-MSG          
017500         MOVE 12 TO LK-CR                                                 
017600         MOVE  1 TO LK-RC                                                 
017700      END-IF                                                              
017800      IF LK-CR = ZERO                                                     
017900         PERFORM 1650-FORMAT-MONTH-COVERAGE THRU 1650-EXIT                
018000         MOVE FAOA-ANNEE-REFERENCE TO LK-ANNEE                            
018100      END-IF.                                                             
018200      GOBACK.                                                             
018300                                                                          
018400  1080-PROCESS-ONE-MONTH-FILE.                                            
018500      MOVE FAOA-IX-FICHIER TO FAOA-SUFFIXE-MOIS.                          
018600      MOVE SPACES TO FAOA-DSN-MOIS.                                       
018700      MOVE 'FAOAM' TO FAOA-DSN-MOIS(1:5).                                 
018800      MOVE FAOA-SUFFIXE-MOIS TO FAOA-DSN-MOIS(6:2).                       
018900      OPEN INPUT FAOA-MOIS-IN.                                            
019000      EVALUATE TRUE                                                       
019100         WHEN FAOA-IN-FS-NOTFOUND                                         
019200*          PAS DE FICHIER A CE RANG - ON ARRETE LE BALAYAGE ICI,          
019300*          LES FICHIERS MENSUELS SONT SUPPOSES CONTIGUS A PARTIR          
019400*          DE FAOAM01.                                                    
019500            SET FAOA-IX-FICHIER TO 13                                     
019600         WHEN FAOA-IN-FS-OK                                               
019700            ADD 1 TO FAOA-NB-FICHIERS                                     
019800*          LIGNE D'EN-TETE IGNOREE (FICHIER CSV AVEC EN-TETE)             
019900            PERFORM 1200-READ-TRANSACTION THRU 1200-EXIT                  
020000            PERFORM 1200-READ-TRANSACTION THRU 1200-EXIT                  
020100            PERFORM 1250-EDIT-AND-WRITE-CYCLE THRU 1250-EXIT              
020200                UNTIL FAOA-IN-FS-EOF OR LK-CR > ZERO                      
020300            CLOSE FAOA-MOIS-IN                                            
020400         WHEN OTHER                                                       
020500            MOVE 'ECHEC OUVERTURE D''UN FICHIER MENSUEL FAOA'             
020600              TO LK-MSG                                                   
020700            MOVE 16 TO LK-CR                                              
020800            MOVE  2 TO LK-RC                                              
020900      END-EVALUATE.                                                       
021000  1080-EXIT.                                                              
021100      EXIT.                                                               
021200                                                                          
021300  1200-READ-TRANSACTION.                                                  
021400      READ FAOA-MOIS-IN                                                   
021500          AT END SET FAOA-IN-FS-EOF TO TRUE                               
021600      END-READ.                                                           
021700  1200-EXIT.                                                              
021800      EXIT.                                                               
021900                                                                          
022000  1250-EDIT-AND-WRITE-CYCLE.                                              
022100      PERFORM 1300-EDIT-TRANSACTION THRU 1300-EXIT.                       
022200      IF LK-CR = ZERO                                                     
022300         PERFORM 1700-WRITE-WORK-RECORD                                   
022400      END-IF                                                              
022500      PERFORM 1200-READ-TRANSACTION THRU 1200-EXIT.                       
022600  1250-EXIT.                                                              
022700      EXIT.                                                               
022800                                                                          
022900  1300-EDIT-TRANSACTION.                                                  
023000*    ENSURE_COLUMNS : DEFAUT DES ZONES FACULTATIVES ABSENTES,             
023100*    PUIS CONTROLE DE NUMERICITE ET COERCITION DES BOOLEENS.              
023200      INITIALIZE TR-TRANSACTION-RECORD FAOA-MONTANT-TXT                   
023300                 FAOA-BOOL-RAW-1 FAOA-BOOL-RAW-2.                         
023400      UNSTRING FAOA-MOIS-LIGNE DELIMITED BY ','                           
023500          INTO TR-ANNEE          TR-MOIS                                  
023600               FAOA-MONTANT-TXT  TR-CODE-CATEGORIE                        
023700               TR-LIBELLE-CATEGORIE                                       
023800               TR-DATE-TRANS     TR-DESCRIPTION                           
023900               TR-LIBELLE-DETAIL TR-LIBELLE-EVENEMENT                     
024000               TR-LIEU-EVENEMENT TR-OBJET-EVENEMENT                       
024100               TR-NOM-PARRAIN                                             
024200               FAOA-BOOL-RAW-1   FAOA-BOOL-RAW-2                          
024300      END-UNSTRING.                                                       
024400      PERFORM 1301-CHECK-REQUIRED-COLUMNS THRU 1301-EXIT.                 
024500      IF FAOA-NB-COL-MANQUANTES > ZERO                                    
024600         MOVE 12 TO LK-CR                                                 
024700         MOVE  4 TO LK-RC                                                 
024800         GO TO 1300-EXIT                                                  
024900      END-IF                                                              
025000      PERFORM 1310-TRIM-STRING-FIELDS THRU 1310-EXIT.                     
025100      IF TR-ANNEE NOT NUMERIC OR TR-MOIS NOT NUMERIC                      
025200         MOVE 'VALEUR NUMERIQUE INVALIDE (ANNEE, MOIS OU MONTANT)'        
025300           TO LK-MSG                                                      
025400         MOVE 12 TO LK-CR                                                 
025500         MOVE  3 TO LK-RC                                                 
025600         GO TO 1300-EXIT                                                  
025700      END-IF                                                              
025800      PERFORM 1330-PARSE-AMOUNT THRU 1330-EXIT.                           
025900      IF LK-CR > ZERO                                                     
026000         GO TO 1300-EXIT                                                  
026100      END-IF                                                              
026200      PERFORM 1320-COERCE-BOOLEANS THRU 1320-EXIT.                        
026300      ADD 1 TO FAOA-NB-ENREG-LUS.                                         
026400      PERFORM 1400-CHECK-YEAR THRU 1400-EXIT.                             
026500      IF LK-CR = ZERO                                                     
026600         PERFORM 1500-CHECK-CATEGORY THRU 1500-EXIT                       
026700      END-IF                                                              
026800      IF LK-CR = ZERO                                                     
026900         PERFORM 1600-TRACK-MONTH-COVERAGE THRU 1600-EXIT                 
027000      END-IF.                                                             
027100  1300-EXIT.                                                              
027200      EXIT.                                                               
027300                                                                          
027400  1301-CHECK-REQUIRED-COLUMNS.                                            
027500*    ENSURE_COLUMNS : SIGNALE PAR SON NOM PROPRE CHAQUE COLONNE           
027600*    OBLIGATOIRE TROUVEE VIDE, AU LIEU DE L'ANCIEN MESSAGE FIXE           
027700*    QUI CITAIT TOUJOURS LES CINQ NOMS (TICKET FAOA-0163).                
027800      MOVE ZERO TO FAOA-NB-COL-MANQUANTES.                                
027900      MOVE SPACES TO LK-MSG.                                              
028000      MOVE 1 TO FAOA-MSG-PTR.                                             
028100      STRING 'COLONNE(S) ABSENTE : ' DELIMITED BY SIZE                    
028200          INTO LK-MSG                                                     
028300          WITH POINTER FAOA-MSG-PTR                                       
028400      END-STRING.                                                         
028500      IF TR-ANNEE = SPACES                                                
028600         MOVE 'YEAR' TO FAOA-COL-NAME                                     
028700         PERFORM 1302-APPEND-MISSING-COLUMN THRU 1302-EXIT                
028800      END-IF                                                              
028900      IF TR-MOIS = SPACES                                                 
029000         MOVE 'MONTH' TO FAOA-COL-NAME                                    
029100         PERFORM 1302-APPEND-MISSING-COLUMN THRU 1302-EXIT                
029200      END-IF                                                              
029300      IF FAOA-MONTANT-TXT = SPACES                                        
029400         MOVE 'AMOUNT' TO FAOA-COL-NAME                                   
029500         PERFORM 1302-APPEND-MISSING-COLUMN THRU 1302-EXIT                
029600      END-IF                                                              
029700      IF TR-CODE-CATEGORIE = SPACES                                       
029800         MOVE 'IRS CATEGORY CODE' TO FAOA-COL-NAME                        
029900         PERFORM 1302-APPEND-MISSING-COLUMN THRU 1302-EXIT                
030000      END-IF                                                              
030100      IF TR-LIBELLE-CATEGORIE = SPACES                                    
030200         MOVE 'IRS CATEGORY LABEL' TO FAOA-COL-NAME                       
030300         PERFORM 1302-APPEND-MISSING-COLUMN THRU 1302-EXIT                
030400      END-IF.                                                             
030500  1301-EXIT.                                                              
030600      EXIT.                                                               
030700                                                                          
030800  1302-APPEND-MISSING-COLUMN.                                             
030900      IF FAOA-NB-COL-MANQUANTES > ZERO                                    
031000         STRING ', ' DELIMITED BY SIZE                                    
031100             INTO LK-MSG                                                  
031200             WITH POINTER FAOA-MSG-PTR                                    
031300         END-STRING                                                       
031400      END-IF.                                                             
031500      STRING FAOA-COL-NAME DELIMITED BY SPACE                             
031600          INTO LK-MSG                                                     
031700          WITH POINTER FAOA-MSG-PTR                                       
031800      END-STRING.                                                         
031900      ADD 1 TO FAOA-NB-COL-MANQUANTES.                                    
032000  1302-EXIT.                                                              
032100      EXIT.                                                               
032200                                                                          
032300  1310-TRIM-STRING-FIELDS.                                                
032400*    LE SHOP NE DISPOSE PAS DE FUNCTION TRIM EN 1987 - UN BLANC           
032500*    DE TETE EST PURGE PAR REFERENCE MODIFICATION SUR CHAQUE ZONE         
032600*    A LARGEUR VARIABLE. LES BLANCS DE FIN SONT DEJA ABSORBES PAR         
032700*    LE CADRAGE A GAUCHE NATUREL DES ZONES PIC X.                         
032800      PERFORM 1315-LJUST-DATE-TRANS THRU 1315-EXIT.                       
032900      PERFORM 1316-LJUST-DESCRIPTION THRU 1316-EXIT.                      
033000      PERFORM 1317-LJUST-LIBELLE-DETAIL THRU 1317-EXIT.                   
033100      PERFORM 1318-LJUST-LIBELLE-EVENEMENT THRU 1318-EXIT.                
033200      PERFORM 1319-LJUST-REMAINING-FIELDS THRU 1319-EXIT.                 
033300  1310-EXIT.                                                              
033400      EXIT.                                                               
033500                                                                          
033600  1315-LJUST-DATE-TRANS.                                                  
033700      INSPECT TR-DATE-TRANS TALLYING FAOA-COUVERTURE-PTR                  
033800              FOR LEADING SPACE.                                          
033900      IF FAOA-COUVERTURE-PTR > ZERO                                       
034000         MOVE TR-DATE-TRANS(FAOA-COUVERTURE-PTR + 1:)                     
034100           TO TR-DATE-TRANS                                               
034200      END-IF.                                                             
034300  1315-EXIT.                                                              
034400      EXIT.                                                               
034500                                                                          
034600  1316-LJUST-DESCRIPTION.                                                 
034700      INSPECT TR-DESCRIPTION TALLYING FAOA-COUVERTURE-PTR                 
034800              FOR LEADING SPACE.                                          
034900      IF FAOA-COUVERTURE-PTR > ZERO                                       
035000         MOVE TR-DESCRIPTION(FAOA-COUVERTURE-PTR + 1:)                    
035100           TO TR-DESCRIPTION                                              
035200      END-IF.                                                             
035300  1316-EXIT.                                                              
035400      EXIT.                                                               
035500                                                                          
035600  1317-LJUST-LIBELLE-DETAIL.                                              
035700      INSPECT TR-LIBELLE-DETAIL TALLYING FAOA-COUVERTURE-PTR              
035800              FOR LEADING SPACE.                                          
035900      IF FAOA-COUVERTURE-PTR > ZERO                                       
036000         MOVE TR-LIBELLE-DETAIL(FAOA-COUVERTURE-PTR + 1:)                 
036100           TO TR-LIBELLE-DETAIL                                           
036200      END-IF.                                                             
036300  1317-EXIT.                                                              
036400      EXIT.                                                               
036500                                                                          
036600  1318-LJUST-LIBELLE-EVENEMENT.                                           
036700      INSPECT TR-LIBELLE-EVENEMENT TALLYING FAOA-COUVERTURE-PTR           
036800              FOR LEADING SPACE.                                          
036900      IF FAOA-COUVERTURE-PTR > ZERO                                       
037000         MOVE TR-LIBELLE-EVENEMENT(FAOA-COUVERTURE-PTR + 1:)              
037100           TO TR-LIBELLE-EVENEMENT                                        
037200      END-IF.                                                             
037300  1318-EXIT.                                                              
037400      EXIT.                                                               
037500                                                                          
037600  1319-LJUST-REMAINING-FIELDS.                                            
037700      INSPECT TR-LIEU-EVENEMENT TALLYING FAOA-COUVERTURE-PTR              
037800              FOR LEADING SPACE.                                          
037900      IF FAOA-COUVERTURE-PTR > ZERO                                       
038000         MOVE TR-LIEU-EVENEMENT(FAOA-COUVERTURE-PTR + 1:)                 
038100           TO TR-LIEU-EVENEMENT                                           
038200      END-IF                                                              
038300      INSPECT TR-OBJET-EVENEMENT TALLYING FAOA-COUVERTURE-PTR             
038400              FOR LEADING SPACE.                                          
038500      IF FAOA-COUVERTURE-PTR > ZERO                                       
038600         MOVE TR-OBJET-EVENEMENT(FAOA-COUVERTURE-PTR + 1:)                
038700           TO TR-OBJET-EVENEMENT                                          
038800      END-IF                                                              
038900      INSPECT TR-NOM-PARRAIN TALLYING FAOA-COUVERTURE-PTR                 
039000              FOR LEADING SPACE.                                          
039100      IF FAOA-COUVERTURE-PTR > ZERO                                       
039200         MOVE TR-NOM-PARRAIN(FAOA-COUVERTURE-PTR + 1:)                    
039300           TO TR-NOM-PARRAIN                                              
039400      END-IF                                                              
039500      INSPECT TR-LIBELLE-CATEGORIE TALLYING FAOA-COUVERTURE-PTR           
039600              FOR LEADING SPACE.                                          
039700      IF FAOA-COUVERTURE-PTR > ZERO                                       
039800         MOVE TR-LIBELLE-CATEGORIE(FAOA-COUVERTURE-PTR + 1:)              
039900           TO TR-LIBELLE-CATEGORIE                                        
040000      END-IF                                                              
040100      INSPECT TR-CODE-CATEGORIE TALLYING FAOA-COUVERTURE-PTR              
040200              FOR LEADING SPACE.                                          
040300      IF FAOA-COUVERTURE-PTR > ZERO                                       
040400         MOVE TR-CODE-CATEGORIE(FAOA-COUVERTURE-PTR + 1:)                 
040500           TO TR-CODE-CATEGORIE                                           
040600      END-IF.                                                             
040700  1319-EXIT.                                                              
040800      EXIT.                                                               
040900                                                                          
041000  1320-COERCE-BOOLEANS.                                                   
041100*    VRAI SI, UNE FOIS MIS EN MAJUSCULES, LE TEXTE VAUT 'TRUE',           
041200*    '1', 'YES' OU 'Y' - TOUT LE RESTE VAUT FAUX.                         
041300      INSPECT FAOA-BOOL-RAW-1 CONVERTING                                  
041400              'abcdefghijklmnopqrstuvwxyz' TO                             
041500              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
041600      INSPECT FAOA-BOOL-RAW-2 CONVERTING                                  
041700              'abcdefghijklmnopqrstuvwxyz' TO                             
041800              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                               
041900      EVALUATE FAOA-BOOL-RAW-1(1:4)                                       
042000         WHEN 'TRUE' WHEN 'YES ' WHEN '1   ' WHEN 'Y   '                  
042100            SET TR-PARRAINAGE-OUI TO TRUE                                 
042200         WHEN OTHER                                                       
042300            SET TR-PARRAINAGE-NON TO TRUE                                 
042400      END-EVALUATE.                                                       
042500      EVALUATE FAOA-BOOL-RAW-2(1:4)                                       
042600         WHEN 'TRUE' WHEN 'YES ' WHEN '1   ' WHEN 'Y   '                  
042700            SET TR-BESOIN-VERIF-OUI TO TRUE                               
042800         WHEN OTHER                                                       
042900            SET TR-BESOIN-VERIF-NON TO TRUE                               
043000      END-EVALUATE.                                                       
043100  1320-EXIT.                                                              
043200      EXIT.                                                               
043300                                                                          
043400  1330-PARSE-AMOUNT.                                                      
043500*    LE MONTANT ARRIVE EN TEXTE (SIGNE FACULTATIF EN TETE, POINT          
043600*    DECIMAL) - ON LE DEPOUILLE A LA MAIN, SANS FUNCTION.                 
043700      MOVE ZERO TO FAOA-MONTANT-U.                                        
043800      MOVE SPACE TO FAOA-MONTANT-SIGNE.                                   
043900      MOVE SPACES TO FAOA-MONTANT-RESTE                                   
044000                     FAOA-MONTANT-ENT-TXT FAOA-MONTANT-DEC-TXT.           
044100      IF FAOA-MONTANT-TXT(1:1) = '-'                                      
044200         MOVE '-' TO FAOA-MONTANT-SIGNE                                   
044300         MOVE FAOA-MONTANT-TXT(2:11) TO FAOA-MONTANT-RESTE                
044400      ELSE                                                                
044500         MOVE FAOA-MONTANT-TXT TO FAOA-MONTANT-RESTE                      
044600      END-IF                                                              
044700      UNSTRING FAOA-MONTANT-RESTE DELIMITED BY '.'                        
044800          INTO FAOA-MONTANT-ENT-TXT FAOA-MONTANT-DEC-TXT                  
044900      END-UNSTRING.                                                       
045000      IF FAOA-MONTANT-ENT-TXT NOT NUMERIC                                 
045100         OR FAOA-MONTANT-DEC-TXT NOT NUMERIC                              
045200         MOVE 'VALEUR NUMERIQUE INVALIDE (ANNEE, MOIS OU MONTANT)'        
045300           TO LK-MSG                                                      
045400         MOVE 12 TO LK-CR                                                 
045500         MOVE  3 TO LK-RC                                                 
045600         GO TO 1330-EXIT                                                  
045700      END-IF                                                              
045800      MOVE FAOA-MONTANT-ENT-TXT TO FAOA-MU-ENT.                           
045900      MOVE FAOA-MONTANT-DEC-TXT TO FAOA-MU-DEC.                           
046000      IF FAOA-MONTANT-SIGNE = '-'                                         
046100         COMPUTE TR-MONTANT = FAOA-MONTANT-U * -1                         
046200      ELSE                                                                
046300         MOVE FAOA-MONTANT-U TO TR-MONTANT                                
046400      END-IF.                                                             
046500  1330-EXIT.                                                              
046600      EXIT.                                                               
046700                                                                          
046800  1400-CHECK-YEAR.                                                        
046900      IF NOT FAOA-ANNEE-DEJA-VUE                                          
047000         MOVE TR-ANNEE TO FAOA-ANNEE-REFERENCE                            
047100         SET FAOA-ANNEE-DEJA-VUE TO TRUE                                  
047200      ELSE                                                                
047300         IF TR-ANNEE NOT = FAOA-ANNEE-REFERENCE                           
047400            MOVE 'PLUSIEURS EXERCICES DETECTES DANS LES TRANSAC.'         
047500              TO LK-MSG                                                   
047600            MOVE 12 TO LK-CR                                              
047700            MOVE  5 TO LK-RC                                              
047800         END-IF                                                           
047900      END-IF.                                                             
048000  1400-EXIT.                                                              
048100      EXIT.                                                               
048200                                                                          
048300  1500-CHECK-CATEGORY.                                                    
048400      SET FAOA-CCX TO 1.                                                  
048500      SEARCH FAOA-CODE-CONNU                                              
048600         AT END                                                           
048700            MOVE 'CODE(S) CATEGORIE INCONNU(S) DANS LES TRANSAC.'         
048800              TO LK-MSG                                                   
048900            MOVE 12 TO LK-CR                                              
049000            MOVE  6 TO LK-RC                                              
049100         WHEN FAOA-CODE-CONNU(FAOA-CCX) = TR-CODE-CATEGORIE               
049200            CONTINUE                                                      
049300      END-SEARCH.                                                         
049400  1500-EXIT.                                                              
049500      EXIT.                                                               
049600                                                                          
049700  1600-TRACK-MONTH-COVERAGE.                                              
049800      IF TR-MOIS NUMERIC AND TR-MOIS >= 1 AND TR-MOIS <= 12               
049900         MOVE 'Y' TO FAOA-MOIS-PRESENT(TR-MOIS)                           
050000      END-IF.                                                             
050100  1600-EXIT.                                                              
050200      EXIT.                                                               
050300                                                                          
050400  1650-FORMAT-MONTH-COVERAGE.                                             
050500*    TICKET FAOA-0091 - LE SIEGE (RESEAU US) EXIGE CETTE LIGNE EN         
050600*    ANGLAIS LITTERAL, MEME DANS CE PROGRAMME FRANCOPHONE - NE PAS        
050700*    LA RETRADUIRE. "MONTHS PRESENT: " + LISTE ASCENDANTE, PUIS           
050800*    SOIT "| MISSING:", SOIT "| ALL 12 MONTHS PRESENT" SI COMPLET.        
050900      MOVE SPACES TO FAOA-COUVERTURE-EDIT.                                
051000      MOVE 1 TO FAOA-COUVERTURE-PTR.                                      
051100      STRING 'Months present: ' DELIMITED BY SIZE                         
051200          INTO FAOA-COUVERTURE-EDIT                                       
051300          WITH POINTER FAOA-COUVERTURE-PTR                                
051400      END-STRING.                                                         
051500      MOVE ZERO TO FAOA-NB-MOIS-PRESENTS.                                 
051600      PERFORM 1660-APPEND-ONE-PRESENT-MONTH THRU 1660-EXIT                
051700          VARYING FAOA-MX FROM 1 BY 1 UNTIL FAOA-MX > 12.                 
051800      IF FAOA-NB-MOIS-PRESENTS = ZERO                                     
051900         STRING '(none detected)' DELIMITED BY SIZE                       
052000             INTO FAOA-COUVERTURE-EDIT                                    
052100             WITH POINTER FAOA-COUVERTURE-PTR                             
052200         END-STRING                                                       
052300      ELSE                                                                
052400         PERFORM 1670-COUNT-MISSING-MONTHS THRU 1670-EXIT                 
052500             VARYING FAOA-MX FROM 1 BY 1 UNTIL FAOA-MX > 12               
052600         IF FAOA-NB-MOIS-MANQUANTS = ZERO                                 
052700            STRING ' | All 12 months present'                             
052800                DELIMITED BY SIZE                                         
052900                INTO FAOA-COUVERTURE-EDIT                                 
053000                WITH POINTER FAOA-COUVERTURE-PTR                          
053100            END-STRING                                                    
053200         ELSE                                                             
053300            STRING ' | Missing: ' DELIMITED BY SIZE                       
053400                INTO FAOA-COUVERTURE-EDIT                                 
053500                WITH POINTER FAOA-COUVERTURE-PTR                          
053600            END-STRING                                                    
053700            MOVE ZERO TO FAOA-NB-MOIS-MANQUANTS                           
053800            PERFORM 1680-APPEND-ONE-MISSING-MONTH THRU 1680-EXIT          
053900                VARYING FAOA-MX FROM 1 BY 1 UNTIL FAOA-MX > 12            
054000         END-IF                                                           
054100      END-IF                                                              
054200      DISPLAY 'FAOA010 - ' FAOA-COUVERTURE-EDIT(1:72).                    
054300  1650-EXIT.                                                              
054400      EXIT.                                                               
054500                                                                          
054600  1660-APPEND-ONE-PRESENT-MONTH.                                          
054700      IF FAOA-MOIS-PRESENT(FAOA-MX) = 'Y'                                 
054800         IF FAOA-NB-MOIS-PRESENTS > ZERO                                  
054900            STRING ', ' DELIMITED BY SIZE                                 
055000                INTO FAOA-COUVERTURE-EDIT                                 
055100                WITH POINTER FAOA-COUVERTURE-PTR                          
055200            END-STRING                                                    
055300         END-IF                                                           
055400         STRING FAOA-MX DELIMITED BY SIZE                                 
055500             INTO FAOA-COUVERTURE-EDIT                                    
055600             WITH POINTER FAOA-COUVERTURE-PTR                             
055700         END-STRING                                                       
055800         ADD 1 TO FAOA-NB-MOIS-PRESENTS                                   
055900      END-IF.                                                             
056000  1660-EXIT.                                                              
056100      EXIT.                                                               
056200                                                                          
056300  1670-COUNT-MISSING-MONTHS.                                              
056400      IF FAOA-MOIS-PRESENT(FAOA-MX) NOT = 'Y'                             
056500         ADD 1 TO FAOA-NB-MOIS-MANQUANTS                                  
056600      END-IF.                                                             
056700  1670-EXIT.                                                              
056800      EXIT.                                                               
056900                                                                          
057000  1680-APPEND-ONE-MISSING-MONTH.                                          
057100      IF FAOA-MOIS-PRESENT(FAOA-MX) NOT = 'Y'                             
057200         IF FAOA-NB-MOIS-MANQUANTS > ZERO                                 
057300            STRING ', ' DELIMITED BY SIZE                                 
057400                INTO FAOA-COUVERTURE-EDIT                                 
057500                WITH POINTER FAOA-COUVERTURE-PTR                          
057600            END-STRING                                                    
057700         END-IF                                                           
057800         STRING FAOA-MX DELIMITED BY SIZE                                 
057900             INTO FAOA-COUVERTURE-EDIT                                    
058000             WITH POINTER FAOA-COUVERTURE-PTR                             
058100         END-STRING                                                       
058200         ADD 1 TO FAOA-NB-MOIS-MANQUANTS                                  
058300      END-IF.                                                             
058400  1680-EXIT.                                                              
058500      EXIT.                                                               
058600                                                                          
058700  1700-WRITE-WORK-RECORD.                                                 
058800      MOVE TR-TRANSACTION-RECORD TO FAOA-WORK-LIGNE.                      
058900      WRITE FAOA-WORK-LIGNE.                                              
059000  1700-EXIT.                                                              
059100      EXIT.                                                               
059200                                                                          
059300  1900-FATAL-EXIT.                                                        
059400      GOBACK.                                                             
