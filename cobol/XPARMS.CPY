000100*****************************************************************
000200* COPYBOOK XPARMS                                               *
000300* FAOA - PARAMETRES OPERATEUR DE LA CLOTURE ANNUELLE            *
000400*                                                                *
000500* GARNI PAR SAISIE CONSOLE OU PAR UN ARTICLE PARAMETRE UNIQUE   *
000600* (CARTE PARM), TRANSMIS DE FAOA000 A FAOA020 EN LINKAGE. LE    *
000700* MONTANT DES BILLETS DE GALA EST OBLIGATOIRE (PEUT ETRE ZERO). *
000800* LES CORRECTIONS MANUELLES DE FIN D'EXERCICE SONT FACULTATIVES *
000900* ET NE PORTENT QUE SUR LE TOTAL AJUSTE D'UNE CATEGORIE DEJA    *
001000* CONNUE (CODE ET LIBELLE NE SE CORRIGENT PAS PAR CE CANAL).    *
001100* PM-EXERCICE N'EST PAS SAISI PAR L'OPERATEUR - IL EST RECOPIE  *
001200* PAR FAOA000 A PARTIR DE L'EXERCICE DETECTE DANS LES           *
001300* TRANSACTIONS PAR FAOA010 (VOIR TICKET FAOA-0151 CI-DESSOUS).  *
001400*****************************************************************
001500*                     A M E N D M E N T S
001600* 1992-05-14 GT  TICKET FAOA-0033  ECRITURE INITIALE (GALA SEUL)
001700* 1996-10-01 JLM TICKET FAOA-0058  AJOUT DES CORRECTIONS MANUELLES
001800* 2014-03-19 GT  TICKET FAOA-0151  EXERCICE OTE DE LA CARTE PARM -
001900*                                  IL VIENT DESORMAIS DE FAOA010.
002000*****************************************************************
002100  01  PM-PARAMETRES.
002200      05  PM-EXERCICE                 PIC 9(04).
002300      05  PM-MONTANT-GALA              PIC S9(07)V99.
002400      05  PM-NB-CORRECTIONS           PIC S9(02) COMP.
002500      05  PM-CORRECTION OCCURS 14 TIMES
002600                        INDEXED BY PM-IDX.
002700          10  PM-C-CODE               PIC X(02).
002800          10  PM-C-TOTAL-AJUSTE        PIC S9(09)V99.
002900      05  FILLER                      PIC X(09).
