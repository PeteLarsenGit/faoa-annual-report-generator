000100*****************************************************************         
000200* COPYBOOK XCATTAB                                              *         
000300* FAOA - TABLE DES 14 CODES CATEGORIE IRS (FORM 990) CONNUS,    *         
000400* AVEC LEUR LIBELLE CANONIQUE ET LEUR NATURE (RECETTE/DEPENSE). *         
000500*                                                                *        
000600* LA TABLE EST PORTEE PAR UN SEUL LITTERAL, DECOUPE ENSUITE PAR *         
000700* REDEFINES - MEME PROCEDE QUE LA ZONE SLATVARS DU LIBRARIAN,   *         
000800* RETENU ICI POUR EVITER 14 PARAGRAPHES DE MOVE A L'INIT.       *         
000900* NB : LES LIBELLES SONT TRONQUES A 60 CARACTERES (PIC X(60)),  *         
001000* CONFORMEMENT A LA ZONE TR-LIBELLE-CATEGORIE DE XTRANS ; LE     *        
001100* LIBELLE DU CODE 14 EST DE FAIT TRONQUE (SIGNALE PAR GT LORS   *         
001200* DE LA CONSTITUTION DE LA TABLE, NON CORRIGE - VOIR FAOA-0029).*         
001300*****************************************************************         
001400*                     A M E N D M E N T S                                 
001500* 1991-11-02 GT  TICKET FAOA-0029  ECRITURE INITIALE (14 CODES)           
001600*****************************************************************         
001700* LES CODES RECETTE (1 CHIFFRE) SONT CADRES A GAUCHE SUR 2 OCTETS,        
001800* BLANC DE BOURRAGE EN 2E POSITION - VOIR TICKET FAOA-0163.               
001900  01  CT-CANONICAL-LIT           PIC X(0882) VALUE '1 RGifts, gran        
002000-    'ts, contributions received                       2 RMembersh        
002100-    'ip fees received                                    3 RGross        
002200-    ' sales of inventory                                    4 ROt        
002300-    'her revenue                                               6         
002400-    'RInvestment income                                                  
002500-    ' 7 ROther income                                                    
002600-    '    9 RGross receipts from activities related to exempt purp        
002700-    'ose    14EProfessional fees and other payments to independen        
002800-    't contract15EOccupancy, rent, utilities, and maintenance            
002900-    '             16EDisbursements to/for members                        
003000-    '                18EOffice expenses                                  
003100-    '                   19ETravel                                        
003200-    '                      22EPayments to affiliates                     
003300-    '                         23EOther expenses                          
003400-    '                            '.                                      
003500  01  CT-CANONICAL-TABLE REDEFINES CT-CANONICAL-LIT.                      
003600      05  CT-ENTRY OCCURS 14 TIMES INDEXED BY CT-IDX.                     
003700          10  CT-CODE                 PIC X(02).                          
003800          10  CT-NATURE               PIC X(01).                          
003900              88  CT-RECETTE                     VALUE 'R'.               
004000              88  CT-DEPENSE                     VALUE 'E'.               
004100          10  CT-LIBELLE               PIC X(60).                         
