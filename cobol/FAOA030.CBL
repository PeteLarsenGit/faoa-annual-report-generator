000100*****************************************************************         
000200* PROGRAMME FAOA030                                             *         
000300* LANGAGE COBOL                                                 *         
000400*                                                                *        
000500* CE SOUS-PROGRAMME EDITE LE RAPPORT FINANCIER ANNUEL FAOA EN   *         
000600* CLAIR (FICHIER TEXTE) A PARTIR DU FICHIER DE TRAVAIL FAOAWORK *         
000700* ET DE LA TABLE RECAPITULATIVE CONSTRUITE PAR FAOA020. IL      *         
000800* RELIT LES TRANSACTIONS DETAILLEES (LA TABLE RECAP NE PORTE    *         
000900* QUE LES CUMULS) POUR LA VENTILATION PAR POSTE ET LE           *         
001000* RECENSEMENT DES TRANSACTIONS A VERIFIER.                      *         
001100*****************************************************************         
001200*                     A M E N D M E N T S                                 
001300* 1987-02-11 RH  TICKET FAOA-0001  ECRITURE INITIALE (RECETTES/           
001400*                                  DEPENSES SANS VENTILATION)             
001500* 1990-03-05 GT  TICKET FAOA-0021  AJOUT DE LA VENTILATION PAR            
001600*                                  LIBELLE DE DETAIL                      
001700* 1992-05-14 GT  TICKET FAOA-0033  AJOUT DE LA LIGNE GALA SOUS LA         
001800*                                  CATEGORIE 09                           
001900* 1993-08-30 GT  TICKET FAOA-0041  VENTILATION PAR PARRAIN POUR LA        
002000*                                  CATEGORIE 01 (SI PARRAIN GARNI)        
002100* 1996-10-01 JLM TICKET FAOA-0058  SECTION DES TRANSACTIONS A             
002200*                                  VERIFIER PAR LE TRESORIER              
002300* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - EXERCICE EN          
002400*                                  PIC 9(04)                              
002500* 2004-02-20 RH  TICKET FAOA-0111  AJOUT DU PARAGRAPHE EXPLICATIF         
002600*                                  FIXE SOUS LA CATEGORIE 22              
002700* 2014-03-19 GT  TICKET FAOA-0151  L'EXERCICE VIENT DESORMAIS DE          
002800*                                  PM-EXERCICE (VIA FAOA010)              
002900* 2026-08-09 RH  TICKET FAOA-0163  CODES RECETTE A 1 CHIFFRE PLUS         
003000*                                  ZONES SUR 2 (LE CSV NE LES ZONE        
003100*                                  JAMAIS) - VENTILATION, GALA ET         
003200*                                  PARRAIN CORRIGES.                      
003300*****************************************************************         
003400                                                                          
003500  ID DIVISION.                                                            
003600  PROGRAM-ID. FAOA030.                                                    
003700  AUTHOR. R HENRIQUE.                                                     
003800  INSTALLATION. FAOA - SIEGE ASSOCIATIF.                                  
003900  DATE-WRITTEN. 02/11/1987.                                               
004000  DATE-COMPILED.                                                          
004100  SECURITY. USAGE INTERNE TRESORERIE FAOA UNIQUEMENT.                     
004200                                                                          
004300  ENVIRONMENT DIVISION.                                                   
004400  CONFIGURATION SECTION.                                                  
004500  SPECIAL-NAMES.                                                          
004600      C01 IS TOP-OF-FORM                                                  
004700      CLASS FAOA-CLASSE-ALPHA IS 'A' THRU 'Z'                             
004800      SWITCH UPSI-1 IS FAOA-SW-DEBUG                                      
004900             ON STATUS IS FAOA-DEBUG-ON                                   
005000             OFF STATUS IS FAOA-DEBUG-OFF.                                
005100                                                                          
005200  INPUT-OUTPUT SECTION.                                                   
005300  FILE-CONTROL.                                                           
005400      SELECT FAOA-WORK-IN ASSIGN TO FAOA-DSN-WORK                         
005500             ORGANIZATION IS LINE SEQUENTIAL                              
005600             FILE STATUS IS FAOA-WORK-FS.                                 
005700                                                                          
005800      SELECT FAOA-RPT-OUT ASSIGN TO FAOARPT                               
005900             ORGANIZATION IS LINE SEQUENTIAL                              
006000             FILE STATUS IS FAOA-RPT-FS.                                  
006100                                                                          
006200  DATA DIVISION.                                                          
006300  FILE SECTION.                                                           
006400  FD  FAOA-WORK-IN                                                        
006500      LABEL RECORD IS OMITTED                                             
006600      RECORD CONTAINS 360 CHARACTERS                                      
006700      DATA RECORD IS FAOA-WORK-LIGNE.                                     
006800  01  FAOA-WORK-LIGNE                 PIC X(360).                         
006900                                                                          
007000*    L'ARTICLE DE SORTIE EST PLUS LARGE QUE LES 80/132 COLONNES           
007100*    D'UN ETAT IMPRIME CLASSIQUE - LE PARAGRAPHE EXPLICATIF FIXE          
007200*    DE LA CATEGORIE 22 (TICKET FAOA-0111) TIENT SUR UNE SEULE            
007300*    LIGNE DE PLUS DE 300 CARACTERES.                                     
007400  FD  FAOA-RPT-OUT                                                        
007500      LABEL RECORD IS OMITTED                                             
007600      RECORD CONTAINS 320 CHARACTERS                                      
007700      DATA RECORD IS FAOA-RPT-LIGNE.                                      
007800  01  FAOA-RPT-LIGNE                  PIC X(320).                         
007900                                                                          
008000  WORKING-STORAGE SECTION.                                                
008100*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
008200  01  SLATVARS              PIC X(122)                 VALUE 'SLAT        
008300-    'VARS START:87/02/1109:10:00RHENRIQUE      FAOA030 0000100001        
008400-    'FAOA.PRD.PGM                                 SLAT VARS END'.        
008500                                                                          
008600  01  VERSION PIC X(23) VALUE 'FAOA030 08 DU 22/07/11'.                   
008700                                                                          
008800  01  FAOA-WORK-FS                    PIC XX.                             
008900      88  FAOA-WORK-FS-OK                          VALUE '00'.            
009000      88  FAOA-WORK-FS-EOF                         VALUE '10'.            
009100                                                                          
009200  01  FAOA-RPT-FS                     PIC XX.                             
009300      88  FAOA-RPT-FS-OK                           VALUE '00'.            
009400                                                                          
009500  01  FAOA-DSN-WORK                   PIC X(08).                          
009600                                                                          
009700* TABLE DE TRAVAIL DES TRANSACTIONS DETAILLEES - RECHARGEE ICI            
009800* CAR LA TABLE RECAP DE FAOA020 NE PORTE QUE LES CUMULS.                  
009900  01  FAOA-TRANS-TABLE.                                                   
010000      05  FILLER                      PIC X(04) VALUE SPACES.             
010100      05  FAOA-NB-TRANS               PIC S9(04) COMP VALUE ZERO.         
010200      05  FAOA-TRANS-ROW OCCURS 3000 TIMES                                
010300                         INDEXED BY FAOA-TX                               
010400                                    FAOA-TX2   PIC X(360).                
010500                                                                          
010600  COPY XTRANS.                                                            
010700                                                                          
010800* LES 7 CODES RECETTE ET LES 7 CODES DEPENSE, PORTES PAR UN SEUL          
010900* LITTERAL DECOUPE PAR REDEFINES (MEME PROCEDE QUE SLATVARS).             
011000* LES CODES RECETTE (1 CHIFFRE) SONT CADRES A GAUCHE, BLANC EN 2E         
011100* POSITION - LE CSV NE LES ZONE JAMAIS SUR 2 CHIFFRES (FAOA-0163).        
011200  01  FAOA-REV-CODES-LIT              PIC X(14)                           
011300      VALUE '1 2 3 4 6 7 9 '.                                             
011400  01  FAOA-REV-CODES-TAB REDEFINES FAOA-REV-CODES-LIT.                    
011500      05  FAOA-REV-CODE OCCURS 7 TIMES INDEXED BY FAOA-RX                 
011600                         PIC X(02).                                       
011700                                                                          
011800  01  FAOA-EXP-CODES-LIT              PIC X(14)                           
011900      VALUE '14151618192223'.                                             
012000  01  FAOA-EXP-CODES-TAB REDEFINES FAOA-EXP-CODES-LIT.                    
012100      05  FAOA-EXP-CODE OCCURS 7 TIMES INDEXED BY FAOA-EX                 
012200                         PIC X(02).                                       
012300                                                                          
012400* VUE EDITEE DU CODE RETOUR REMONTE PAR CE SOUS-PROGRAMME, POUR           
012500* AFFICHAGE SUR LE JOURNAL DE TRAITEMENT EN CAS D'ANOMALIE.               
012600  01  FAOA-LK-CR-EDIT REDEFINES LK-CR PIC 99.                             
012700                                                                          
012800* TABLE DE VENTILATION (PAR LIBELLE DE DETAIL OU PAR PARRAIN),            
012900* REBATIE ET RECLASSEE POUR CHAQUE CATEGORIE TRAITEE.                     
013000  01  FAOA-GROUP-TABLE.                                                   
013100      05  FILLER                      PIC X(04) VALUE SPACES.             
013200      05  FAOA-GRP-COUNT              PIC S9(04) COMP VALUE ZERO.         
013300      05  FAOA-GRP-ROW OCCURS 500 TIMES                                   
013400                       INDEXED BY FAOA-GX                                 
013500                                  FAOA-GX2.                               
013600          10  FAOA-GRP-LABEL          PIC X(60).                          
013700          10  FAOA-GRP-AMOUNT         PIC S9(09)V99.                      
013800  01  FAOA-GRP-KEY                    PIC X(60).                          
013900  01  FAOA-GRP-AMT                    PIC S9(09)V99.                      
014000  77  FAOA-GX-FOUND                   PIC S9(04) COMP.                    
014100  01  FAOA-GX-INSPOS                  PIC S9(04) COMP.                    
014200                                                                          
014300* ZONES DE PILOTAGE DE LA VENTILATION EN COURS                            
014400  01  FAOA-CAT-COURANT                PIC X(02).                          
014500  01  FAOA-NB-CAT-TRANS               PIC S9(04) COMP.                    
014600  01  FAOA-MODE-PARRAIN               PIC X(01) VALUE 'N'.                
014700      88  FAOA-MODE-PARRAIN-OUI                    VALUE 'Y'.             
014800                                                                          
014900* DRAPEAUX "AU MOINS UNE LIGNE IMPRIMEE" DE CHAQUE SECTION                
015000  01  FAOA-SUM-REV-VU                 PIC X(01) VALUE 'N'.                
015100      88  FAOA-SUM-REV-VU-OUI                      VALUE 'Y'.             
015200  01  FAOA-SUM-EXP-VU                 PIC X(01) VALUE 'N'.                
015300      88  FAOA-SUM-EXP-VU-OUI                      VALUE 'Y'.             
015400  01  FAOA-ITM-REV-VU                 PIC X(01) VALUE 'N'.                
015500      88  FAOA-ITM-REV-VU-OUI                      VALUE 'Y'.             
015600  01  FAOA-ITM-EXP-VU                 PIC X(01) VALUE 'N'.                
015700      88  FAOA-ITM-EXP-VU-OUI                      VALUE 'Y'.             
015800                                                                          
015900* RECHERCHE D'UNE LIGNE DE LA TABLE RECAP PAR CODE CATEGORIE              
016000  01  FAOA-SUM-TROUVE                 PIC X(01) VALUE 'N'.                
016100      88  FAOA-SUM-TROUVE-OUI                      VALUE 'Y'.             
016200                                                                          
016300* PURGE DES BLANCS DE FIN SUR UNE ZONE ALPHANUMERIQUE - PAS DE            
016400* FUNCTION TRIM EN 1987, LE BALAYAGE SE FAIT A LA MAIN A PARTIR           
016500* DE LA DROITE.                                                           
016600  01  FAOA-RTRIM-SRC                  PIC X(60).                          
016700  01  FAOA-LBL-LEN                    PIC S9(03) COMP.                    
016800                                                                          
016900* MISE EN FORME MONETAIRE ($ + MILLIERS + 2 DECIMALES, SIGNE              
017000* APRES LE $ POUR LES MONTANTS NEGATIFS).                                 
017100  01  FAOA-CUR-AMOUNT                 PIC S9(09)V99.                      
017200  01  FAOA-CUR-ABS                    PIC 9(09)V99.                       
017300  01  FAOA-CUR-SIGN                   PIC X(01).                          
017400  01  FAOA-CUR-EDITED                 PIC ZZZ,ZZZ,ZZ9.99.                 
017500  01  FAOA-CUR-LSP                    PIC S9(03) COMP.                    
017600  01  FAOA-CUR-PTR                    PIC S9(03) COMP.                    
017700  01  FAOA-CUR-TEXT                   PIC X(20).                          
017800                                                                          
017900* RECENSEMENT DES TRANSACTIONS SIGNALEES PAR LE TRESORIER                 
018000  01  FAOA-NB-SIGNALES                PIC S9(04) COMP VALUE ZERO.         
018100  01  FAOA-NB-SIGNALES-ED             PIC ZZZ9.                           
018200  01  FAOA-NB-SIGNALES-LSP            PIC S9(03) COMP.                    
018300  01  FAOA-MT-SIGNALES                PIC S9(09)V99 VALUE ZERO.           
018400                                                                          
018500* CONSTRUCTION D'UNE LIGNE DE L'ETAT AVANT ECRITURE                       
018600  01  FAOA-LINE-WORK                  PIC X(320).                         
018700  01  FAOA-LINE-PTR                   PIC S9(03) COMP.                    
018800  01  FAOA-ANNEE-TXT                  PIC X(04).                          
018900                                                                          
019000* PARAGRAPHE EXPLICATIF FIXE, CATEGORIE 22 (FRAIS PROFESSIONNELS)         
019100* PORTE SUR UN SEUL 01 A CONTINUATIONS, COMME LES SLAT VARS.              
019200  01  FAOA-TXT-CAT22                  PIC X(309) VALUE                    
019300      'Professional fees include external professional s                  
019400-    'ervices and recurring software platforms necessary                  
019500-    ' for FAOA operations, including legal and accounti                  
019600-    'ng services; consulting support; and SaaS tools for                 
019700-    ' website hosting, membership management, FAO Conne                  
019800-    'ct, communications, email services, and payment pro                 
019900-    'cessing.'.                                                          
020000                                                                          
020100  LINKAGE SECTION.                                                        
020200  01  LK-DSN-WORK                     PIC X(08).                          
020300  COPY XPARMS.                                                            
020400  COPY XSUMRY.                                                            
020500  01  LK-CR                           PIC 9(02) COMP.                     
020600  01  LK-RC                           PIC 9(02) COMP.                     
020700  01  LK-MSG                          PIC X(80).                          
020800                                                                          
020900  PROCEDURE DIVISION USING LK-DSN-WORK PM-PARAMETRES SUMMARY-TABLE        
021000                           LK-CR LK-RC LK-MSG.                            
021100                                                                          
021200  3000-REPORT-CONTROL.                                                    
021300      MOVE ZERO TO LK-CR LK-RC.                                           
021400      MOVE LK-DSN-WORK TO FAOA-DSN-WORK.                                  
021500      OPEN INPUT FAOA-WORK-IN.                                            
021600      IF NOT FAOA-WORK-FS-OK                                              
021700         MOVE 'IMPOSSIBLE DE RELIRE LE FICHIER DE TRAVAIL WORK'           
021800           TO LK-MSG                                                      
021900         MOVE 20 TO LK-CR                                                 
022000         MOVE  1 TO LK-RC                                                 
022100         GO TO 3990-FATAL-EXIT                                            
022200      END-IF                                                              
022300      PERFORM 3010-LOAD-TRANS-TABLE THRU 3010-EXIT.                       
022400      CLOSE FAOA-WORK-IN.                                                 
022500      IF LK-CR > ZERO                                                     
022600         GO TO 3990-FATAL-EXIT                                            
022700      END-IF                                                              
022800      OPEN OUTPUT FAOA-RPT-OUT.                                           
022900      IF NOT FAOA-RPT-FS-OK                                               
023000         MOVE 'IMPOSSIBLE DE CREER LE RAPPORT ANNUEL FAOARPT'             
023100           TO LK-MSG                                                      
023200         MOVE 20 TO LK-CR                                                 
023300         MOVE  2 TO LK-RC                                                 
023400         GO TO 3990-FATAL-EXIT                                            
023500      END-IF                                                              
023600      PERFORM 3100-WRITE-TITLE-BLOCK THRU 3100-EXIT.                      
023700      PERFORM 3200-WRITE-REVENUE-SUMMARY THRU 3200-EXIT.                  
023800      PERFORM 3300-WRITE-EXPENSE-SUMMARY THRU 3300-EXIT.                  
023900      PERFORM 3400-BUILD-ITEMIZED-REVENUE THRU 3400-EXIT.                 
024000      PERFORM 3500-BUILD-ITEMIZED-EXPENSE THRU 3500-EXIT.                 
024100      PERFORM 3600-WRITE-NEEDS-INVESTIGATION THRU 3600-EXIT.              
024200      PERFORM 3700-WRITE-TRAILER THRU 3700-EXIT.                          
024300      CLOSE FAOA-RPT-OUT.                                                 
024400      GOBACK.                                                             
024500                                                                          
024600  3010-LOAD-TRANS-TABLE.                                                  
024700      MOVE ZERO TO FAOA-NB-TRANS.                                         
024800      PERFORM 3011-READ-ONE-ROW THRU 3011-EXIT.                           
024900      PERFORM 3012-STORE-AND-READ THRU 3012-EXIT                          
025000          UNTIL FAOA-WORK-FS-EOF OR LK-CR > ZERO.                         
025100  3010-EXIT.                                                              
025200      EXIT.                                                               
025300                                                                          
025400  3011-READ-ONE-ROW.                                                      
025500      READ FAOA-WORK-IN                                                   
025600          AT END SET FAOA-WORK-FS-EOF TO TRUE                             
025700      END-READ.                                                           
025800  3011-EXIT.                                                              
025900      EXIT.                                                               
026000                                                                          
026100  3012-STORE-AND-READ.                                                    
026200      ADD 1 TO FAOA-NB-TRANS.                                             
026300      IF FAOA-NB-TRANS > 3000                                             
026400         MOVE 'DEPASSEMENT TABLE DES TRANSACTIONS (3000 LIGNES)'          
026500           TO LK-MSG                                                      
026600         MOVE 20 TO LK-CR                                                 
026700         MOVE  3 TO LK-RC                                                 
026800         SET FAOA-WORK-FS-EOF TO TRUE                                     
026900         GO TO 3012-EXIT                                                  
027000      END-IF                                                              
027100      SET FAOA-TX TO FAOA-NB-TRANS.                                       
027200      MOVE FAOA-WORK-LIGNE TO FAOA-TRANS-ROW(FAOA-TX).                    
027300      PERFORM 3011-READ-ONE-ROW THRU 3011-EXIT.                           
027400  3012-EXIT.                                                              
027500      EXIT.                                                               
027600                                                                          
027700  3050-FORMAT-CURRENCY.                                                   
027800*    $ + MILLIERS + 2 DECIMALES ; LE SIGNE MOINS, S'IL Y A LIEU,          
027900*    EST PLACE APRES LE $ (ET NON DEVANT), PAR CONVENTION MAISON.         
028000      IF FAOA-CUR-AMOUNT < ZERO                                           
028100         COMPUTE FAOA-CUR-ABS = FAOA-CUR-AMOUNT * -1                      
028200         MOVE '-' TO FAOA-CUR-SIGN                                        
028300      ELSE                                                                
028400         MOVE FAOA-CUR-AMOUNT TO FAOA-CUR-ABS                             
028500         MOVE SPACE TO FAOA-CUR-SIGN                                      
028600      END-IF                                                              
028700      MOVE FAOA-CUR-ABS TO FAOA-CUR-EDITED.                               
028800      MOVE ZERO TO FAOA-CUR-LSP.                                          
028900      INSPECT FAOA-CUR-EDITED TALLYING FAOA-CUR-LSP                       
029000              FOR LEADING SPACE.                                          
029100      MOVE SPACES TO FAOA-CUR-TEXT.                                       
029200      MOVE 1 TO FAOA-CUR-PTR.                                             
029300      STRING '$' DELIMITED BY SIZE                                        
029400             FAOA-CUR-SIGN DELIMITED BY SPACE                             
029500             FAOA-CUR-EDITED(FAOA-CUR-LSP + 1:) DELIMITED BY SIZE         
029600          INTO FAOA-CUR-TEXT                                              
029700          WITH POINTER FAOA-CUR-PTR                                       
029800      END-STRING.                                                         
029900  3050-EXIT.                                                              
030000      EXIT.                                                               
030100                                                                          
030200  3060-FIND-SUMMARY-ROW.                                                  
030300*    RECHERCHE DE FAOA-CAT-COURANT DANS LA TABLE RECAP TRIEE -            
030400*    POSITIONNE SM-IDX ET FAOA-SUM-TROUVE.                                
030500      SET SM-IDX TO 1.                                                    
030600      MOVE 'N' TO FAOA-SUM-TROUVE.                                        
030700      SEARCH SM-TABLE                                                     
030800         AT END                                                           
030900            CONTINUE                                                      
031000         WHEN SM-T-CODE(SM-IDX) = FAOA-CAT-COURANT                        
031100            MOVE 'Y' TO FAOA-SUM-TROUVE                                   
031200      END-SEARCH.                                                         
031300  3060-EXIT.                                                              
031400      EXIT.                                                               
031500                                                                          
031600  3062-COUNT-CAT-TRANS.                                                   
031700*    NOMBRE DE TRANSACTIONS DE LA TABLE DETAILLEE PORTANT LE CODE         
031800*    FAOA-CAT-COURANT - SERT A DECIDER SI UNE CATEGORIE EST VIDE.         
031900      MOVE ZERO TO FAOA-NB-CAT-TRANS.                                     
032000      PERFORM 3063-COUNT-ONE-TRANS THRU 3063-EXIT                         
032100          VARYING FAOA-TX FROM 1 BY 1                                     
032200             UNTIL FAOA-TX > FAOA-NB-TRANS.                               
032300  3062-EXIT.                                                              
032400      EXIT.                                                               
032500                                                                          
032600  3063-COUNT-ONE-TRANS.                                                   
032700      MOVE FAOA-TRANS-ROW(FAOA-TX) TO TR-TRANSACTION-RECORD.              
032800      IF TR-CODE-CATEGORIE = FAOA-CAT-COURANT                             
032900         ADD 1 TO FAOA-NB-CAT-TRANS                                       
033000      END-IF.                                                             
033100  3063-EXIT.                                                              
033200      EXIT.                                                               
033300                                                                          
033400  3070-RTRIM-FIELD.                                                       
033500*    LONGUEUR UTILE DE FAOA-RTRIM-SRC (60 OCTETS) - BALAYAGE DE           
033600*    LA DROITE VERS LA GAUCHE JUSQU'AU PREMIER CARACTERE NON              
033700*    BLANC. AUCUNE FUNCTION - LE SHOP N'EN DISPOSE PAS EN 1987.           
033800      MOVE 60 TO FAOA-LBL-LEN.                                            
033900      PERFORM 3071-RTRIM-STEP THRU 3071-EXIT                              
034000          UNTIL FAOA-LBL-LEN = ZERO                                       
034100             OR FAOA-RTRIM-SRC(FAOA-LBL-LEN:1) NOT = SPACE.               
034200      IF FAOA-LBL-LEN = ZERO                                              
034300         MOVE 1 TO FAOA-LBL-LEN                                           
034400      END-IF.                                                             
034500  3070-EXIT.                                                              
034600      EXIT.                                                               
034700                                                                          
034800  3071-RTRIM-STEP.                                                        
034900      SUBTRACT 1 FROM FAOA-LBL-LEN.                                       
035000  3071-EXIT.                                                              
035100      EXIT.                                                               
035200                                                                          
035300  3100-WRITE-TITLE-BLOCK.                                                 
035400      MOVE PM-EXERCICE TO FAOA-ANNEE-TXT.                                 
035500      MOVE SPACES TO FAOA-LINE-WORK.                                      
035600      MOVE 1 TO FAOA-LINE-PTR.                                            
035700      STRING FAOA-ANNEE-TXT DELIMITED BY SIZE                             
035800             ' Foreign Area Officer Association Annual Financial'         
035900                 DELIMITED BY SIZE                                        
036000             ' Report' DELIMITED BY SIZE                                  
036100          INTO FAOA-LINE-WORK                                             
036200          WITH POINTER FAOA-LINE-PTR                                      
036300      END-STRING.                                                         
036400      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
036500      MOVE 'Foreign Area Officer Association (FAOA)' TO                   
036600           FAOA-LINE-WORK.                                                
036700      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
036800      MOVE '------------------------------------------------------        
036900-    '------' TO FAOA-LINE-WORK.                                          
037000      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
037100  3100-EXIT.                                                              
037200      EXIT.                                                               
037300                                                                          
037400  3200-WRITE-REVENUE-SUMMARY.                                             
037500      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
037600      MOVE 'REVENUE CATEGORIES' TO FAOA-LINE-WORK.                        
037700      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
037800      MOVE 'N' TO FAOA-SUM-REV-VU.                                        
037900      PERFORM 3210-REV-SUM-ONE-CODE THRU 3210-EXIT                        
038000          VARYING FAOA-RX FROM 1 BY 1 UNTIL FAOA-RX > 7.                  
038100      IF NOT FAOA-SUM-REV-VU-OUI                                          
038200         MOVE '  (No revenue recorded for this period.)' TO               
038300              FAOA-LINE-WORK                                              
038400         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
038500      END-IF.                                                             
038600  3200-EXIT.                                                              
038700      EXIT.                                                               
038800                                                                          
038900  3210-REV-SUM-ONE-CODE.                                                  
039000      MOVE FAOA-REV-CODE(FAOA-RX) TO FAOA-CAT-COURANT.                    
039100      PERFORM 3060-FIND-SUMMARY-ROW THRU 3060-EXIT.                       
039200      IF FAOA-SUM-TROUVE-OUI                                              
039300         SET FAOA-SUM-REV-VU-OUI TO TRUE                                  
039400         MOVE SM-T-LIBELLE(SM-IDX) TO FAOA-RTRIM-SRC                      
039500         PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT                          
039600         MOVE SM-T-AJUSTE(SM-IDX) TO FAOA-CUR-AMOUNT                      
039700         PERFORM 3050-FORMAT-CURRENCY THRU 3050-EXIT                      
039800         MOVE SPACES TO FAOA-LINE-WORK                                    
039900         MOVE 1 TO FAOA-LINE-PTR                                          
040000         STRING '  ' DELIMITED BY SIZE                                    
040100                SM-T-CODE(SM-IDX) DELIMITED BY SPACE                      
040200                ' - ' DELIMITED BY SIZE                                   
040300                FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) DELIMITED BY SIZE          
040400                ': ' DELIMITED BY SIZE                                    
040500                FAOA-CUR-TEXT DELIMITED BY SPACE                          
040600             INTO FAOA-LINE-WORK                                          
040700             WITH POINTER FAOA-LINE-PTR                                   
040800         END-STRING                                                       
040900         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
041000      END-IF.                                                             
041100  3210-EXIT.                                                              
041200      EXIT.                                                               
041300                                                                          
041400  3300-WRITE-EXPENSE-SUMMARY.                                             
041500      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
041600      MOVE 'EXPENSE CATEGORIES' TO FAOA-LINE-WORK.                        
041700      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
041800      MOVE 'N' TO FAOA-SUM-EXP-VU.                                        
041900      PERFORM 3310-EXP-SUM-ONE-CODE THRU 3310-EXIT                        
042000          VARYING FAOA-EX FROM 1 BY 1 UNTIL FAOA-EX > 7.                  
042100      IF NOT FAOA-SUM-EXP-VU-OUI                                          
042200         MOVE '  (No expenses recorded for this period.)' TO              
042300              FAOA-LINE-WORK                                              
042400         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
042500      END-IF.                                                             
042600  3300-EXIT.                                                              
042700      EXIT.                                                               
042800                                                                          
042900  3310-EXP-SUM-ONE-CODE.                                                  
043000      MOVE FAOA-EXP-CODE(FAOA-EX) TO FAOA-CAT-COURANT.                    
043100      PERFORM 3060-FIND-SUMMARY-ROW THRU 3060-EXIT.                       
043200      IF FAOA-SUM-TROUVE-OUI                                              
043300         SET FAOA-SUM-EXP-VU-OUI TO TRUE                                  
043400         MOVE SM-T-LIBELLE(SM-IDX) TO FAOA-RTRIM-SRC                      
043500         PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT                          
043600         MOVE SM-T-AJUSTE(SM-IDX) TO FAOA-CUR-AMOUNT                      
043700         PERFORM 3050-FORMAT-CURRENCY THRU 3050-EXIT                      
043800         MOVE SPACES TO FAOA-LINE-WORK                                    
043900         MOVE 1 TO FAOA-LINE-PTR                                          
044000         STRING '  ' DELIMITED BY SIZE                                    
044100                SM-T-CODE(SM-IDX) DELIMITED BY SIZE                       
044200                ' - ' DELIMITED BY SIZE                                   
044300                FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) DELIMITED BY SIZE          
044400                ': ' DELIMITED BY SIZE                                    
044500                FAOA-CUR-TEXT DELIMITED BY SPACE                          
044600             INTO FAOA-LINE-WORK                                          
044700             WITH POINTER FAOA-LINE-PTR                                   
044800         END-STRING                                                       
044900         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
045000      END-IF.                                                             
045100  3310-EXIT.                                                              
045200      EXIT.                                                               
045300                                                                          
045400  3400-BUILD-ITEMIZED-REVENUE.                                            
045500      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
045600      MOVE 'ITEMIZED REVENUE' TO FAOA-LINE-WORK.                          
045700      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
045800      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
045900      MOVE 'N' TO FAOA-ITM-REV-VU.                                        
046000      PERFORM 3401-REVENUE-ONE-CATEGORY THRU 3401-EXIT                    
046100          VARYING FAOA-RX FROM 1 BY 1 UNTIL FAOA-RX > 7.                  
046200      IF NOT FAOA-ITM-REV-VU-OUI                                          
046300         MOVE '  (No itemized revenue entries.)' TO FAOA-LINE-WORK        
046400         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
046500      END-IF.                                                             
046600  3400-EXIT.                                                              
046700      EXIT.                                                               
046800                                                                          
046900  3401-REVENUE-ONE-CATEGORY.                                              
047000      MOVE FAOA-REV-CODE(FAOA-RX) TO FAOA-CAT-COURANT.                    
047100      PERFORM 3062-COUNT-CAT-TRANS THRU 3062-EXIT.                        
047200      IF FAOA-NB-CAT-TRANS = ZERO                                         
047300         AND NOT (FAOA-CAT-COURANT = '9 ' AND                             
047400                  PM-MONTANT-GALA > ZERO)                                 
047500         GO TO 3401-EXIT                                                  
047600      END-IF                                                              
047700      SET FAOA-ITM-REV-VU-OUI TO TRUE.                                    
047800      PERFORM 3430-WRITE-REVENUE-CATEGORY THRU 3430-EXIT.                 
047900  3401-EXIT.                                                              
048000      EXIT.                                                               
048100                                                                          
048200  3410-DETECT-SPONSOR-MODE.                                               
048300*    LA CATEGORIE 01 SE VENTILE PAR PARRAIN SI AU MOINS UNE               
048400*    TRANSACTION DE CETTE CATEGORIE PORTE UN NOM DE PARRAIN.              
048500      MOVE 'N' TO FAOA-MODE-PARRAIN.                                      
048600      PERFORM 3411-SPONSOR-SCAN-ONE THRU 3411-EXIT                        
048700          VARYING FAOA-TX FROM 1 BY 1                                     
048800             UNTIL FAOA-TX > FAOA-NB-TRANS.                               
048900  3410-EXIT.                                                              
049000      EXIT.                                                               
049100                                                                          
049200  3411-SPONSOR-SCAN-ONE.                                                  
049300      MOVE FAOA-TRANS-ROW(FAOA-TX) TO TR-TRANSACTION-RECORD.              
049400      IF TR-CODE-CATEGORIE = '1 ' AND TR-NOM-PARRAIN NOT = SPACES         
049500         SET FAOA-MODE-PARRAIN-OUI TO TRUE                                
049600         SET FAOA-TX TO FAOA-NB-TRANS                                     
049700      END-IF.                                                             
049800  3411-EXIT.                                                              
049900      EXIT.                                                               
050000                                                                          
050100  3420-GROUP-BY-LABEL-OR-SPONSOR.                                         
050200      MOVE ZERO TO FAOA-GRP-COUNT.                                        
050300      PERFORM 3421-GRP-ONE-TRANS THRU 3421-EXIT                           
050400          VARYING FAOA-TX FROM 1 BY 1                                     
050500             UNTIL FAOA-TX > FAOA-NB-TRANS OR LK-CR > ZERO.               
050600  3420-EXIT.                                                              
050700      EXIT.                                                               
050800                                                                          
050900  3421-GRP-ONE-TRANS.                                                     
051000      MOVE FAOA-TRANS-ROW(FAOA-TX) TO TR-TRANSACTION-RECORD.              
051100      IF TR-CODE-CATEGORIE NOT = FAOA-CAT-COURANT                         
051200         GO TO 3421-EXIT                                                  
051300      END-IF                                                              
051400      IF FAOA-CAT-COURANT = '1 ' AND FAOA-MODE-PARRAIN-OUI                
051500         IF TR-NOM-PARRAIN = SPACES                                       
051600            GO TO 3421-EXIT                                               
051700         END-IF                                                           
051800         MOVE TR-NOM-PARRAIN TO FAOA-RTRIM-SRC                            
051900         PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT                          
052000         MOVE SPACES TO FAOA-GRP-KEY                                      
052100         MOVE FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) TO FAOA-GRP-KEY              
052200      ELSE                                                                
052300         MOVE SPACES TO FAOA-GRP-KEY                                      
052400         IF TR-LIBELLE-DETAIL = SPACES                                    
052500            MOVE 'Not itemized' TO FAOA-GRP-KEY                           
052600         ELSE                                                             
052700            MOVE TR-LIBELLE-DETAIL TO FAOA-RTRIM-SRC                      
052800            PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT                       
052900            MOVE FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) TO FAOA-GRP-KEY           
053000         END-IF                                                           
053100      END-IF                                                              
053200      MOVE TR-MONTANT TO FAOA-GRP-AMT.                                    
053300      PERFORM 3800-GROUP-INSERT THRU 3800-EXIT.                           
053400  3421-EXIT.                                                              
053500      EXIT.                                                               
053600                                                                          
053700  3430-WRITE-REVENUE-CATEGORY.                                            
053800      PERFORM 3060-FIND-SUMMARY-ROW THRU 3060-EXIT.                       
053900      MOVE SM-T-LIBELLE(SM-IDX) TO FAOA-RTRIM-SRC.                        
054000      PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT.                            
054100      MOVE SPACES TO FAOA-LINE-WORK.                                      
054200      MOVE 1 TO FAOA-LINE-PTR.                                            
054300*    NOTE : TIRET SIMPLE ICI EN LIEU DU TIRET DEMI-CADRATIN, LE           
054400*    JEU DE CARACTERES DU SHOP ETANT MONO-OCTET (EBCDIC).                 
054500      STRING '  Category ' DELIMITED BY SIZE                              
054600             FAOA-CAT-COURANT DELIMITED BY SPACE                          
054700             ' - ' DELIMITED BY SIZE                                      
054800             FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) DELIMITED BY SIZE             
054900             ':' DELIMITED BY SIZE                                        
055000          INTO FAOA-LINE-WORK                                             
055100          WITH POINTER FAOA-LINE-PTR                                      
055200      END-STRING.                                                         
055300      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
055400      IF FAOA-CAT-COURANT = '9 ' AND PM-MONTANT-GALA > ZERO               
055500         MOVE PM-MONTANT-GALA TO FAOA-CUR-AMOUNT                          
055600         PERFORM 3050-FORMAT-CURRENCY THRU 3050-EXIT                      
055700         MOVE SPACES TO FAOA-LINE-WORK                                    
055800         MOVE 1 TO FAOA-LINE-PTR                                          
055900         STRING '    Gala Tickets: ' DELIMITED BY SIZE                    
056000                FAOA-CUR-TEXT DELIMITED BY SPACE                          
056100             INTO FAOA-LINE-WORK                                          
056200             WITH POINTER FAOA-LINE-PTR                                   
056300         END-STRING                                                       
056400         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
056500      END-IF.                                                             
056600      IF FAOA-CAT-COURANT = '1 '                                          
056700         PERFORM 3410-DETECT-SPONSOR-MODE THRU 3410-EXIT                  
056800      END-IF.                                                             
056900      PERFORM 3420-GROUP-BY-LABEL-OR-SPONSOR THRU 3420-EXIT.              
057000      PERFORM 3431-WRITE-ONE-GROUP-LINE THRU 3431-EXIT                    
057100          VARYING FAOA-GX FROM 1 BY 1                                     
057200             UNTIL FAOA-GX > FAOA-GRP-COUNT.                              
057300  3430-EXIT.                                                              
057400      EXIT.                                                               
057500                                                                          
057600  3431-WRITE-ONE-GROUP-LINE.                                              
057700      MOVE FAOA-GRP-AMOUNT(FAOA-GX) TO FAOA-CUR-AMOUNT.                   
057800      PERFORM 3050-FORMAT-CURRENCY THRU 3050-EXIT.                        
057900      MOVE FAOA-GRP-LABEL(FAOA-GX) TO FAOA-RTRIM-SRC.                     
058000      PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT.                            
058100      MOVE SPACES TO FAOA-LINE-WORK.                                      
058200      MOVE 1 TO FAOA-LINE-PTR.                                            
058300      STRING '    ' DELIMITED BY SIZE                                     
058400             FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) DELIMITED BY SIZE             
058500             ': ' DELIMITED BY SIZE                                       
058600             FAOA-CUR-TEXT DELIMITED BY SPACE                             
058700          INTO FAOA-LINE-WORK                                             
058800          WITH POINTER FAOA-LINE-PTR                                      
058900      END-STRING.                                                         
059000      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
059100  3431-EXIT.                                                              
059200      EXIT.                                                               
059300                                                                          
059400  3500-BUILD-ITEMIZED-EXPENSE.                                            
059500      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
059600      MOVE 'ITEMIZED EXPENSES' TO FAOA-LINE-WORK.                         
059700      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
059800      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
059900      MOVE 'N' TO FAOA-ITM-EXP-VU.                                        
060000      PERFORM 3501-EXPENSE-ONE-CATEGORY THRU 3501-EXIT                    
060100          VARYING FAOA-EX FROM 1 BY 1 UNTIL FAOA-EX > 7.                  
060200      IF NOT FAOA-ITM-EXP-VU-OUI                                          
060300         MOVE '  (No itemized expense entries.)' TO FAOA-LINE-WORK        
060400         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
060500      END-IF.                                                             
060600  3500-EXIT.                                                              
060700      EXIT.                                                               
060800                                                                          
060900  3501-EXPENSE-ONE-CATEGORY.                                              
061000      MOVE FAOA-EXP-CODE(FAOA-EX) TO FAOA-CAT-COURANT.                    
061100      PERFORM 3062-COUNT-CAT-TRANS THRU 3062-EXIT.                        
061200      IF FAOA-NB-CAT-TRANS = ZERO                                         
061300         GO TO 3501-EXIT                                                  
061400      END-IF                                                              
061500      SET FAOA-ITM-EXP-VU-OUI TO TRUE.                                    
061600      PERFORM 3510-WRITE-EXPENSE-CATEGORY THRU 3510-EXIT.                 
061700  3501-EXIT.                                                              
061800      EXIT.                                                               
061900                                                                          
062000  3510-WRITE-EXPENSE-CATEGORY.                                            
062100      PERFORM 3060-FIND-SUMMARY-ROW THRU 3060-EXIT.                       
062200      MOVE SM-T-LIBELLE(SM-IDX) TO FAOA-RTRIM-SRC.                        
062300      PERFORM 3070-RTRIM-FIELD THRU 3070-EXIT.                            
062400      MOVE SPACES TO FAOA-LINE-WORK.                                      
062500      MOVE 1 TO FAOA-LINE-PTR.                                            
062600      STRING '  Category ' DELIMITED BY SIZE                              
062700             FAOA-CAT-COURANT DELIMITED BY SIZE                           
062800             ' - ' DELIMITED BY SIZE                                      
062900             FAOA-RTRIM-SRC(1:FAOA-LBL-LEN) DELIMITED BY SIZE             
063000             ':' DELIMITED BY SIZE                                        
063100          INTO FAOA-LINE-WORK                                             
063200          WITH POINTER FAOA-LINE-PTR                                      
063300      END-STRING.                                                         
063400      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
063500      IF FAOA-CAT-COURANT = '22'                                          
063600*       PARAGRAPHE EXPLICATIF FIXE DEMANDE PAR LE TRESORIER (GT)          
063700*       APRES LE CONTROLE FISCAL DE 2004 - VOIR TICKET FAOA-0111.         
063800         MOVE SPACES TO FAOA-LINE-WORK                                    
063900         MOVE 1 TO FAOA-LINE-PTR                                          
064000         STRING '    ' DELIMITED BY SIZE                                  
064100                FAOA-TXT-CAT22 DELIMITED BY SIZE                          
064200             INTO FAOA-LINE-WORK                                          
064300             WITH POINTER FAOA-LINE-PTR                                   
064400         END-STRING                                                       
064500         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
064600         PERFORM 3910-WRITE-BLANK THRU 3910-EXIT                          
064700      END-IF.                                                             
064800      PERFORM 3420-GROUP-BY-LABEL-OR-SPONSOR THRU 3420-EXIT.              
064900      PERFORM 3431-WRITE-ONE-GROUP-LINE THRU 3431-EXIT                    
065000          VARYING FAOA-GX FROM 1 BY 1                                     
065100             UNTIL FAOA-GX > FAOA-GRP-COUNT.                              
065200  3510-EXIT.                                                              
065300      EXIT.                                                               
065400                                                                          
065500  3600-WRITE-NEEDS-INVESTIGATION.                                         
065600      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
065700      MOVE 'NEEDS FURTHER INVESTIGATION (Treasurer Flagged)' TO           
065800           FAOA-LINE-WORK.                                                
065900      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
066000      MOVE ZERO TO FAOA-NB-SIGNALES FAOA-MT-SIGNALES.                     
066100      PERFORM 3601-SCAN-ONE-FOR-FLAG THRU 3601-EXIT                       
066200          VARYING FAOA-TX FROM 1 BY 1                                     
066300             UNTIL FAOA-TX > FAOA-NB-TRANS.                               
066400      IF FAOA-NB-SIGNALES = ZERO                                          
066500         MOVE '  (None flagged this period.)' TO FAOA-LINE-WORK           
066600         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
066700      ELSE                                                                
066800         MOVE FAOA-NB-SIGNALES TO FAOA-NB-SIGNALES-ED                     
066900         MOVE ZERO TO FAOA-NB-SIGNALES-LSP                                
067000         INSPECT FAOA-NB-SIGNALES-ED TALLYING FAOA-NB-SIGNALES-LSP        
067100                 FOR LEADING SPACE                                        
067200         MOVE SPACES TO FAOA-LINE-WORK                                    
067300         MOVE 1 TO FAOA-LINE-PTR                                          
067400         STRING '  Count of flagged transactions: ' DELIMITED             
067500                     BY SIZE                                              
067600                FAOA-NB-SIGNALES-ED(FAOA-NB-SIGNALES-LSP + 1:)            
067700                     DELIMITED BY SIZE                                    
067800             INTO FAOA-LINE-WORK                                          
067900             WITH POINTER FAOA-LINE-PTR                                   
068000         END-STRING                                                       
068100         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
068200         MOVE FAOA-MT-SIGNALES TO FAOA-CUR-AMOUNT                         
068300         PERFORM 3050-FORMAT-CURRENCY THRU 3050-EXIT                      
068400         MOVE SPACES TO FAOA-LINE-WORK                                    
068500         MOVE 1 TO FAOA-LINE-PTR                                          
068600         STRING '  Net total of flagged amounts: ' DELIMITED              
068700                     BY SIZE                                              
068800                FAOA-CUR-TEXT DELIMITED BY SPACE                          
068900             INTO FAOA-LINE-WORK                                          
069000             WITH POINTER FAOA-LINE-PTR                                   
069100         END-STRING                                                       
069200         PERFORM 3900-WRITE-LINE THRU 3900-EXIT                           
069300      END-IF.                                                             
069400  3600-EXIT.                                                              
069500      EXIT.                                                               
069600                                                                          
069700  3601-SCAN-ONE-FOR-FLAG.                                                 
069800      MOVE FAOA-TRANS-ROW(FAOA-TX) TO TR-TRANSACTION-RECORD.              
069900      IF TR-BESOIN-VERIF-OUI                                              
070000         ADD 1 TO FAOA-NB-SIGNALES                                        
070100         ADD TR-MONTANT TO FAOA-MT-SIGNALES                               
070200      END-IF.                                                             
070300  3601-EXIT.                                                              
070400      EXIT.                                                               
070500                                                                          
070600  3700-WRITE-TRAILER.                                                     
070700      PERFORM 3910-WRITE-BLANK THRU 3910-EXIT.                            
070800      MOVE 'End of report.' TO FAOA-LINE-WORK.                            
070900      PERFORM 3900-WRITE-LINE THRU 3900-EXIT.                             
071000  3700-EXIT.                                                              
071100      EXIT.                                                               
071200                                                                          
071300  3800-GROUP-INSERT.                                                      
071400*    CUMULE SUR UNE LIGNE EXISTANTE DE LA TABLE DE VENTILATION,           
071500*    OU L'INSERE A SA PLACE (ORDRE ALPHABETIQUE ASCENDANT DU              
071600*    LIBELLE), COMME LA TABLE RECAP DE FAOA020.                           
071700      MOVE ZERO TO FAOA-GX-FOUND.                                         
071800      PERFORM 3805-GRP-SCAN-FOR-KEY THRU 3805-EXIT                        
071900          VARYING FAOA-GX FROM 1 BY 1                                     
072000             UNTIL FAOA-GX > FAOA-GRP-COUNT.                              
072100      IF FAOA-GX-FOUND > ZERO                                             
072200         SET FAOA-GX TO FAOA-GX-FOUND                                     
072300         ADD FAOA-GRP-AMT TO FAOA-GRP-AMOUNT(FAOA-GX)                     
072400         GO TO 3800-EXIT                                                  
072500      END-IF                                                              
072600      IF FAOA-GRP-COUNT >= 500                                            
072700         MOVE 'DEPASSEMENT TABLE DE VENTILATION (500 LIGNES)'             
072800           TO LK-MSG                                                      
072900         MOVE 20 TO LK-CR                                                 
073000         MOVE  4 TO LK-RC                                                 
073100         GO TO 3800-EXIT                                                  
073200      END-IF                                                              
073300      PERFORM 3810-GRP-FIND-INSERT-POS THRU 3810-EXIT.                    
073400      PERFORM 3820-GRP-SHIFT-AND-INSERT THRU 3820-EXIT.                   
073500  3800-EXIT.                                                              
073600      EXIT.                                                               
073700                                                                          
073800  3805-GRP-SCAN-FOR-KEY.                                                  
073900      IF FAOA-GRP-LABEL(FAOA-GX) = FAOA-GRP-KEY                           
074000         MOVE FAOA-GX TO FAOA-GX-FOUND                                    
074100         SET FAOA-GX TO FAOA-GRP-COUNT                                    
074200      END-IF.                                                             
074300  3805-EXIT.                                                              
074400      EXIT.                                                               
074500                                                                          
074600  3810-GRP-FIND-INSERT-POS.                                               
074700      MOVE FAOA-GRP-COUNT TO FAOA-GX-INSPOS.                              
074800      ADD 1 TO FAOA-GX-INSPOS.                                            
074900      PERFORM 3811-GRP-SCAN-INSPOS THRU 3811-EXIT                         
075000          VARYING FAOA-GX FROM 1 BY 1                                     
075100             UNTIL FAOA-GX > FAOA-GRP-COUNT.                              
075200  3810-EXIT.                                                              
075300      EXIT.                                                               
075400                                                                          
075500  3811-GRP-SCAN-INSPOS.                                                   
075600      IF FAOA-GRP-KEY < FAOA-GRP-LABEL(FAOA-GX)                           
075700         IF FAOA-GX < FAOA-GX-INSPOS                                      
075800            MOVE FAOA-GX TO FAOA-GX-INSPOS                                
075900         END-IF                                                           
076000      END-IF.                                                             
076100  3811-EXIT.                                                              
076200      EXIT.                                                               
076300                                                                          
076400  3820-GRP-SHIFT-AND-INSERT.                                              
076500      ADD 1 TO FAOA-GRP-COUNT.                                            
076600      PERFORM 3821-GRP-SHIFT-ONE-ROW THRU 3821-EXIT                       
076700          VARYING FAOA-GX FROM FAOA-GRP-COUNT BY -1                       
076800          UNTIL FAOA-GX <= FAOA-GX-INSPOS.                                
076900      SET FAOA-GX TO FAOA-GX-INSPOS.                                      
077000      MOVE FAOA-GRP-KEY TO FAOA-GRP-LABEL(FAOA-GX).                       
077100      MOVE FAOA-GRP-AMT TO FAOA-GRP-AMOUNT(FAOA-GX).                      
077200  3820-EXIT.                                                              
077300      EXIT.                                                               
077400                                                                          
077500  3821-GRP-SHIFT-ONE-ROW.                                                 
077600      SET FAOA-GX2 TO FAOA-GX.                                            
077700      MOVE FAOA-GRP-ROW(FAOA-GX2 - 1) TO FAOA-GRP-ROW(FAOA-GX2).          
077800  3821-EXIT.                                                              
077900      EXIT.                                                               
078000                                                                          
078100  3900-WRITE-LINE.                                                        
078200      MOVE FAOA-LINE-WORK TO FAOA-RPT-LIGNE.                              
078300      WRITE FAOA-RPT-LIGNE.                                               
078400  3900-EXIT.                                                              
078500      EXIT.                                                               
078600                                                                          
078700  3910-WRITE-BLANK.                                                       
078800      MOVE SPACES TO FAOA-RPT-LIGNE.                                      
078900      WRITE FAOA-RPT-LIGNE.                                               
079000  3910-EXIT.                                                              
079100      EXIT.                                                               
079200                                                                          
079300  3990-FATAL-EXIT.                                                        
079400      GOBACK.                                                             
