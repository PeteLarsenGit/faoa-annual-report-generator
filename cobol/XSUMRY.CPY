000100*****************************************************************
000200* COPYBOOK XSUMRY                                               *
000300* FAOA - TABLE DE CUMUL PAR CATEGORIE IRS (FORM 990)            *
000400*                                                                *
000500* UNE LIGNE PAR CODE CATEGORIE RENCONTRE DANS LES TRANSACTIONS  *
000600* DE L'EXERCICE. LE TOTAL BRUT N'EST JAMAIS REECRIT UNE FOIS    *
000700* CALCULE PAR FAOA020 ; SEUL LE TOTAL AJUSTE EVOLUE (BASCULE    *
000800* GALA, PUIS CORRECTIONS MANUELLES DE FIN D'EXERCICE).          *
000900*****************************************************************
001000*                     A M E N D M E N T S
001100* 1988-04-19 RH  TICKET FAOA-0006  ECRITURE INITIALE (7 CODES)
001200* 1991-11-02 GT  TICKET FAOA-0029  EXTENSION A 14 CODES (990)
001300* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - RAS ICI
001400*****************************************************************
001500  01  SM-ENTRY.
001600      05  SM-CODE-CATEGORIE           PIC X(02).
001700      05  SM-LIBELLE-CATEGORIE        PIC X(60).
001800      05  SM-TOTAL-BRUT                PIC S9(09)V99.
001900      05  SM-TOTAL-AJUSTE               PIC S9(09)V99.
002000      05  FILLER                      PIC X(07).
002100*
002200* TABLE DE TRAVAIL EN MEMOIRE - 14 CODES CONNUS AU MAXIMUM, VOIR
002300* XCATTAB. SM-NB-LIGNES PORTE LE NOMBRE DE LIGNES REELLEMENT
002400* GARNIES (LES CATEGORIES SANS TRANSACTION NE SONT PAS GARNIES,
002500* SAUF LES CODES 02 ET 09 QUE LA BASCULE GALA GARANTIT PRESENTS).
002600  01  SUMMARY-TABLE.
002700      05  SM-NB-LIGNES                PIC S9(02)  COMP.
002800      05  SM-TABLE OCCURS 14 TIMES
002900                   INDEXED BY SM-IDX.
003000          10  SM-T-CODE               PIC X(02).
003100          10  SM-T-LIBELLE            PIC X(60).
003200          10  SM-T-BRUT               PIC S9(09)V99.
003300          10  SM-T-AJUSTE             PIC S9(09)V99.
003400*        VUE NON SIGNEE DU BRUT, UTILISEE PAR 2100-ENSURE-CAT-2-9
003500*        POUR LE SEUL TEST "LIGNE ENCORE A ZERO".
003600          10  SM-T-BRUT-ABS REDEFINES SM-T-BRUT
003700                                      PIC 9(09)V99.
003800          10  FILLER                  PIC X(07).
