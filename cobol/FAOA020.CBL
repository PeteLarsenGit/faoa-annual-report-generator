000100*****************************************************************         
000200* PROGRAMME FAOA020                                             *         
000300* LANGAGE COBOL                                                 *         
000400*                                                                *        
000500* CE SOUS-PROGRAMME CONSTITUE LA TABLE DE CUMUL PAR CATEGORIE   *         
000600* (SUMMARY-TABLE) A PARTIR DU FICHIER DE TRAVAIL FAOAWORK ECRIT *         
000700* PAR FAOA010, GARANTIT LA PRESENCE DES CODES 2 ET 9, BASCULE   *         
000800* LE MONTANT DES BILLETS DE GALA DE LA CATEGORIE 2 VERS LA 9,   *         
000900* PUIS APPLIQUE LES CORRECTIONS MANUELLES DE FIN D'EXERCICE SUR *         
001000* LE SEUL TOTAL AJUSTE.                                          *        
001100*****************************************************************         
001200*                     A M E N D M E N T S                                 
001300* 1988-04-19 RH  TICKET FAOA-0006  ECRITURE INITIALE (7 CODES,            
001400*                                  PAS DE BASCULE GALA)                   
001500* 1991-11-02 GT  TICKET FAOA-0029  EXTENSION A 14 CODES (990)             
001600* 1993-02-08 GT  TICKET FAOA-0035  AJOUT DE LA BASCULE GALA               
001700*                                  (CATEGORIE 02 VERS 09)                 
001800* 1996-10-01 JLM TICKET FAOA-0058  AJOUT DES CORRECTIONS MANUELLES        
001900*                                  DE FIN D'EXERCICE                      
002000* 1999-01-08 CD  TICKET FAOA-0077  BASCULE AN 2000 - RAS ICI              
002100* 2026-08-09 RH  TICKET FAOA-0163  CODES RECETTE A 1 CHIFFRE PLUS         
002200*                                  ZONES SUR 2 (LE CSV NE LES ZONE        
002300*                                  JAMAIS) - AMORCE, GALA ET RANG         
002400*                                  D'INSERTION CORRIGES.                  
002500*****************************************************************         
002600                                                                          
002700  ID DIVISION.                                                            
002800  PROGRAM-ID. FAOA020.                                                    
002900  AUTHOR. G TRUJILLO.                                                     
003000  INSTALLATION. FAOA - SIEGE ASSOCIATIF.                                  
003100  DATE-WRITTEN. 04/19/1988.                                               
003200  DATE-COMPILED.                                                          
003300  SECURITY. USAGE INTERNE TRESORERIE FAOA UNIQUEMENT.                     
003400                                                                          
003500  ENVIRONMENT DIVISION.                                                   
003600  CONFIGURATION SECTION.                                                  
003700  SPECIAL-NAMES.                                                          
003800      C01 IS TOP-OF-FORM                                                  
003900      CLASS FAOA-CLASSE-CODE IS '0' THRU '9'                              
004000      SWITCH UPSI-2 IS FAOA-SW-GALA                                       
004100             ON STATUS IS FAOA-GALA-TRACE-ON                              
004200             OFF STATUS IS FAOA-GALA-TRACE-OFF.                           
004300                                                                          
004400  INPUT-OUTPUT SECTION.                                                   
004500  FILE-CONTROL.                                                           
004600      SELECT FAOA-WORK-IN ASSIGN TO FAOA-DSN-WORK                         
004700             ORGANIZATION IS LINE SEQUENTIAL                              
004800             FILE STATUS IS FAOA-WORK-FS.                                 
004900                                                                          
005000  DATA DIVISION.                                                          
005100  FILE SECTION.                                                           
005200  FD  FAOA-WORK-IN                                                        
005300      LABEL RECORD IS OMITTED                                             
005400      RECORD CONTAINS 360 CHARACTERS                                      
005500      DATA RECORD IS FAOA-WORK-LIGNE.                                     
005600  01  FAOA-WORK-LIGNE                 PIC X(360).                         
005700                                                                          
005800  WORKING-STORAGE SECTION.                                                
005900*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
006000  01  SLATVARS              PIC X(122)                 VALUE 'SLAT        
006100-    'VARS START:88/04/1909:10:00GTRUJILLO      FAOA020 0000100001        
006200-    'FAOA.PRD.PGM                                 SLAT VARS END'.        
006300                                                                          
006400  01  VERSION PIC X(23) VALUE 'FAOA020 05 DU 22/07/11'.                   
006500                                                                          
006600  01  FAOA-DSN-WORK                   PIC X(08).                          
006700  01  FAOA-WORK-FS                    PIC XX.                             
006800      88  FAOA-WORK-FS-OK                          VALUE '00'.            
006900      88  FAOA-WORK-FS-EOF                         VALUE '10'.            
007000                                                                          
007100* ZONES DE TRAVAIL POUR LA RECHERCHE/INSERTION DANS SUMMARY-TABLE         
007200  77  FAOA-FOUND-IDX                  PIC S9(02) COMP VALUE ZERO.         
007300  01  FAOA-OLD-COUNT                  PIC S9(02) COMP VALUE ZERO.         
007400  01  FAOA-INSERT-POS                 PIC S9(02) COMP VALUE ZERO.         
007500  01  FAOA-SCAN-IDX                   PIC S9(02) COMP VALUE ZERO.         
007600                                                                          
007700* ZONES DE TRAVAIL POUR L'AMORCAGE DES CODES 2 ET 9 (LIBELLE              
007800* PRIS DANS LA TABLE CANONIQUE XCATTAB QUAND LA CATEGORIE EST             
007900* ABSENTE DES TRANSACTIONS DE L'EXERCICE).                                
008000  01  FAOA-SEED-CODE                  PIC X(02).                          
008100  01  FAOA-SEED-LIBELLE               PIC X(60).                          
008200                                                                          
008300* ZONES DE TRAVAIL POUR LE RANG D'INSERTION DANS SUMMARY-TABLE,           
008400* CALCULE PAR RANG CANONIQUE (POSITION DANS XCATTAB) ET NON PAR           
008500* COMPARAISON ALPHANUMERIQUE DIRECTE DES CODES - UN CODE RECETTE          
008600* A 1 CHIFFRE (BLANC EN 2E POSITION) NE SE COMPARE PAS DANS LE            
008700* BON ORDRE NUMERIQUE FACE A UN CODE DEPENSE A 2 CHIFFRES SI ON           
008800* COMPARE LES OCTETS BRUTS (TICKET FAOA-0163).                            
008900  01  FAOA-ORD-CODE                   PIC X(02).                          
009000  01  FAOA-ORD-A                      PIC S9(02) COMP.                    
009100  01  FAOA-ORD-B                      PIC S9(02) COMP.                    
009200                                                                          
009300* MONTANT NET DE LA CATEGORIE 02 APRES BASCULE GALA, CONSERVE             
009400* POUR LE MESSAGE DE TRACE DE FIN DE BASCULE (VOIR 2200). VUE             
009500* NON SIGNEE ASSOCIEE POUR L'AFFICHAGE SUR LE JOURNAL DE                  
009600* TRAITEMENT (PAS DE FUNCTION NUMVAL-C DISPONIBLE EN 1993).               
009700  01  FAOA-GALA-NET-CAT2              PIC S9(09)V99.                      
009800  01  FAOA-GALA-NET-CAT2-N REDEFINES FAOA-GALA-NET-CAT2                   
009900                                      PIC 9(11).                          
010000                                                                          
010100* ZONES DE MISE EN FORME MONETAIRE POUR LE MESSAGE DE DEPASSEMENT         
010200* ET LA LIGNE DE TRACE DE LA BASCULE GALA (TICKET FAOA-0091) -            
010300* MEME PROCEDE QUE 3050-FORMAT-CURRENCY DE FAOA030.                       
010400  01  FAOA-CUR-AMOUNT                 PIC S9(09)V99.                      
010500  01  FAOA-CUR-ABS                    PIC 9(09)V99.                       
010600  01  FAOA-CUR-SIGN                   PIC X(01).                          
010700  01  FAOA-CUR-EDITED                 PIC ZZZ,ZZZ,ZZ9.99.                 
010800  01  FAOA-CUR-LSP                    PIC S9(03) COMP.                    
010900  01  FAOA-CUR-PTR                    PIC S9(03) COMP.                    
011000  01  FAOA-CUR-TEXT                   PIC X(20).                          
011100  01  FAOA-GALA-BRUT-TEXT             PIC X(20).                          
011200  01  FAOA-GALA-G-TEXT                PIC X(20).                          
011300  01  FAOA-MSG-PTR                    PIC S9(03) COMP.                    
011400                                                                          
011500  COPY XTRANS.                                                            
011600                                                                          
011700  COPY XCATTAB.                                                           
011800                                                                          
011900  LINKAGE SECTION.                                                        
012000  01  LK-DSN-WORK                     PIC X(08).                          
012100  COPY XPARMS.                                                            
012200  COPY XSUMRY.                                                            
012300  01  LK-CR                           PIC 9(02) COMP.                     
012400* VUES EDITEES DES CODES RETOUR POUR LE JOURNAL DE TRAITEMENT             
012500* (MEME HABITUDE QUE FAOA000).                                            
012600  01  FAOA-LK-CR-EDIT REDEFINES LK-CR PIC 99.                             
012700  01  LK-RC                           PIC 9(02) COMP.                     
012800  01  FAOA-LK-RC-EDIT REDEFINES LK-RC PIC 99.                             
012900  01  LK-MSG                          PIC X(80).                          
013000                                                                          
013100  PROCEDURE DIVISION USING LK-DSN-WORK PM-PARAMETRES SUMMARY-TABLE        
013200                           LK-CR LK-RC LK-MSG.                            
013300                                                                          
013400  2000-SUMMARY-CONTROL.                                                   
013500      MOVE ZERO TO LK-CR LK-RC SM-NB-LIGNES.                              
013600      MOVE LK-DSN-WORK TO FAOA-DSN-WORK.                                  
013700      OPEN INPUT FAOA-WORK-IN.                                            
013800      IF NOT FAOA-WORK-FS-OK                                              
013900         MOVE 'IMPOSSIBLE DE RELIRE LE FICHIER DE TRAVAIL WORK'           
014000           TO LK-MSG                                                      
014100         MOVE 20 TO LK-CR                                                 
014200         MOVE  1 TO LK-RC                                                 
014300         GO TO 2000-EXIT                                                  
014400      END-IF                                                              
014500      PERFORM 2010-READ-WORK-RECORD THRU 2010-EXIT.                       
014600      PERFORM 2020-AGGREGATE-CYCLE THRU 2020-EXIT                         
014700          UNTIL FAOA-WORK-FS-EOF.                                         
014800      CLOSE FAOA-WORK-IN.                                                 
014900      PERFORM 2100-ENSURE-CAT-2-AND-9 THRU 2100-EXIT.                     
015000      PERFORM 2200-GALA-RECLASS THRU 2200-EXIT.                           
015100      IF LK-CR = ZERO                                                     
015200         PERFORM 2300-APPLY-MANUAL-ADJUSTMENTS THRU 2300-EXIT             
015300      END-IF.                                                             
015400  2000-EXIT.                                                              
015500      EXIT.                                                               
015600      GOBACK.                                                             
015700                                                                          
015800  2010-READ-WORK-RECORD.                                                  
015900      READ FAOA-WORK-IN                                                   
016000          AT END SET FAOA-WORK-FS-EOF TO TRUE                             
016100      END-READ.                                                           
016200  2010-EXIT.                                                              
016300      EXIT.                                                               
016400                                                                          
016500  2020-AGGREGATE-CYCLE.                                                   
016600      MOVE FAOA-WORK-LIGNE TO TR-TRANSACTION-RECORD.                      
016700      PERFORM 2050-FIND-OR-INSERT-CATEGORY THRU 2050-EXIT.                
016800      PERFORM 2010-READ-WORK-RECORD THRU 2010-EXIT.                       
016900  2020-EXIT.                                                              
017000      EXIT.                                                               
017100                                                                          
017200  2050-FIND-OR-INSERT-CATEGORY.                                           
017300*    LA TABLE RESTE EN PERMANENCE CROISSANTE SUR LE CODE - AUCUN          
017400*    TRI FINAL N'EST NECESSAIRE, L'INSERTION SE FAIT AU BON RANG.         
017500      MOVE ZERO TO FAOA-FOUND-IDX.                                        
017600      PERFORM 2055-SCAN-FOR-CODE THRU 2055-EXIT                           
017700          VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > SM-NB-LIGNES.         
017800      IF FAOA-FOUND-IDX > ZERO                                            
017900         SET SM-IDX TO FAOA-FOUND-IDX                                     
018000         ADD TR-MONTANT TO SM-T-BRUT(SM-IDX)                              
018100         ADD TR-MONTANT TO SM-T-AJUSTE(SM-IDX)                            
018200      ELSE                                                                
018300         PERFORM 2060-INSERT-NEW-CATEGORY THRU 2060-EXIT                  
018400      END-IF.                                                             
018500  2050-EXIT.                                                              
018600      EXIT.                                                               
018700                                                                          
018800  2055-SCAN-FOR-CODE.                                                     
018900      IF SM-T-CODE(SM-IDX) = TR-CODE-CATEGORIE                            
019000         MOVE SM-IDX TO FAOA-FOUND-IDX                                    
019100         SET SM-IDX TO SM-NB-LIGNES                                       
019200      END-IF.                                                             
019300  2055-EXIT.                                                              
019400      EXIT.                                                               
019500                                                                          
019600  2060-INSERT-NEW-CATEGORY.                                               
019700      MOVE SM-NB-LIGNES TO FAOA-OLD-COUNT.                                
019800      ADD 1 TO SM-NB-LIGNES.                                              
019900      MOVE 1 TO FAOA-INSERT-POS.                                          
020000      PERFORM 2062-SCAN-INSERT-POS THRU 2062-EXIT                         
020100          VARYING FAOA-SCAN-IDX FROM 1 BY 1                               
020200          UNTIL FAOA-SCAN-IDX > FAOA-OLD-COUNT.                           
020300      IF FAOA-OLD-COUNT NOT = ZERO                                        
020400         PERFORM 2064-SHIFT-ONE-ROW THRU 2064-EXIT                        
020500             VARYING FAOA-SCAN-IDX FROM FAOA-OLD-COUNT BY -1              
020600             UNTIL FAOA-SCAN-IDX < FAOA-INSERT-POS                        
020700      END-IF.                                                             
020800      SET SM-IDX TO FAOA-INSERT-POS.                                      
020900      MOVE TR-CODE-CATEGORIE TO SM-T-CODE(SM-IDX).                        
021000      MOVE TR-LIBELLE-CATEGORIE TO SM-T-LIBELLE(SM-IDX).                  
021100      MOVE TR-MONTANT TO SM-T-BRUT(SM-IDX).                               
021200      MOVE TR-MONTANT TO SM-T-AJUSTE(SM-IDX).                             
021300  2060-EXIT.                                                              
021400      EXIT.                                                               
021500                                                                          
021600  2062-SCAN-INSERT-POS.                                                   
021700*    LE RANG D'INSERTION SE COMPARE SUR LE RANG CANONIQUE XCATTAB,        
021800*    PAS SUR LES OCTETS BRUTS DES DEUX CODES - VOIR 2065 SUIVANT.         
021900      MOVE SM-T-CODE(FAOA-SCAN-IDX) TO FAOA-ORD-CODE.                     
022000      PERFORM 2065-CODE-TO-ORDINAL THRU 2065-EXIT.                        
022100      MOVE FAOA-ORD-B TO FAOA-ORD-A.                                      
022200      MOVE TR-CODE-CATEGORIE TO FAOA-ORD-CODE.                            
022300      PERFORM 2065-CODE-TO-ORDINAL THRU 2065-EXIT.                        
022400      IF FAOA-ORD-A < FAOA-ORD-B                                          
022500         ADD 1 TO FAOA-INSERT-POS                                         
022600      END-IF.                                                             
022700  2062-EXIT.                                                              
022800      EXIT.                                                               
022900                                                                          
023000  2065-CODE-TO-ORDINAL.                                                   
023100*    RANG (1-14) DE FAOA-ORD-CODE DANS LA TABLE CANONIQUE XCATTAB,        
023200*    RANGEE EN ORDRE CROISSANT DE CODE - SERT DE CLE DE TRI.              
023300      MOVE ZERO TO FAOA-ORD-B.                                            
023400      SET CT-IDX TO 1.                                                    
023500      SEARCH CT-ENTRY                                                     
023600         AT END                                                           
023700            CONTINUE                                                      
023800         WHEN CT-CODE(CT-IDX) = FAOA-ORD-CODE                             
023900            SET FAOA-ORD-B TO CT-IDX                                      
024000      END-SEARCH.                                                         
024100  2065-EXIT.                                                              
024200      EXIT.                                                               
024300                                                                          
024400  2064-SHIFT-ONE-ROW.                                                     
024500      SET SM-IDX TO FAOA-SCAN-IDX.                                        
024600      MOVE SM-TABLE(SM-IDX) TO SM-TABLE(SM-IDX + 1).                      
024700  2064-EXIT.                                                              
024800      EXIT.                                                               
024900                                                                          
025000  2100-ENSURE-CAT-2-AND-9.                                                
025100      MOVE '2 ' TO FAOA-SEED-CODE.                                        
025200      PERFORM 2110-LOOKUP-CANONICAL-LABEL THRU 2110-EXIT.                 
025300      MOVE FAOA-SEED-CODE TO TR-CODE-CATEGORIE.                           
025400      MOVE FAOA-SEED-LIBELLE TO TR-LIBELLE-CATEGORIE.                     
025500      MOVE ZERO TO TR-MONTANT.                                            
025600      PERFORM 2050-FIND-OR-INSERT-CATEGORY THRU 2050-EXIT.                
025700      MOVE '9 ' TO FAOA-SEED-CODE.                                        
025800      PERFORM 2110-LOOKUP-CANONICAL-LABEL THRU 2110-EXIT.                 
025900      MOVE FAOA-SEED-CODE TO TR-CODE-CATEGORIE.                           
026000      MOVE FAOA-SEED-LIBELLE TO TR-LIBELLE-CATEGORIE.                     
026100      MOVE ZERO TO TR-MONTANT.                                            
026200      PERFORM 2050-FIND-OR-INSERT-CATEGORY THRU 2050-EXIT.                
026300  2100-EXIT.                                                              
026400      EXIT.                                                               
026500                                                                          
026600  2110-LOOKUP-CANONICAL-LABEL.                                            
026700      MOVE SPACES TO FAOA-SEED-LIBELLE.                                   
026800      SET CT-IDX TO 1.                                                    
026900      SEARCH CT-ENTRY                                                     
027000         AT END                                                           
027100            CONTINUE                                                      
027200         WHEN CT-CODE(CT-IDX) = FAOA-SEED-CODE                            
027300            MOVE CT-LIBELLE(CT-IDX) TO FAOA-SEED-LIBELLE                  
027400      END-SEARCH.                                                         
027500  2110-EXIT.                                                              
027600      EXIT.                                                               
027700                                                                          
027800  2200-GALA-RECLASS.                                                      
027900*    G DOIT ETRE POSITIF OU NUL ET NE PAS DEPASSER LE BRUT DE LA          
028000*    CATEGORIE 2 - LES DEUX LIGNES 2/9 EXISTENT DEJA (2100).              
028100      IF PM-MONTANT-GALA < ZERO                                           
028200         MOVE 'MONTANT GALA NEGATIF - CORRIGER LA CARTE PARAMETRE'        
028300           TO LK-MSG                                                      
028400         MOVE 24 TO LK-CR                                                 
028500         MOVE  2 TO LK-RC                                                 
028600         GO TO 2200-EXIT                                                  
028700      END-IF                                                              
028800      MOVE ZERO TO FAOA-FOUND-IDX.                                        
028900      MOVE '2 ' TO TR-CODE-CATEGORIE.                                     
029000      PERFORM 2055-SCAN-FOR-CODE THRU 2055-EXIT                           
029100          VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > SM-NB-LIGNES.         
029200      SET SM-IDX TO FAOA-FOUND-IDX.                                       
029300*    TICKET FAOA-0091 - LE BRUT CAT 2 EST MIS EN FORME ICI CAR IL         
029400*    SERT AU MESSAGE DE DEPASSEMENT COMME A LA LIGNE DE TRACE.            
029500      MOVE SM-T-BRUT(SM-IDX) TO FAOA-CUR-AMOUNT.                          
029600      PERFORM 2210-FORMAT-CURRENCY THRU 2210-EXIT.                        
029700      MOVE FAOA-CUR-TEXT TO FAOA-GALA-BRUT-TEXT.                          
029800      IF PM-MONTANT-GALA > SM-T-BRUT(SM-IDX)                              
029900         MOVE PM-MONTANT-GALA TO FAOA-CUR-AMOUNT                          
030000         PERFORM 2210-FORMAT-CURRENCY THRU 2210-EXIT                      
030100         MOVE SPACES TO LK-MSG                                            
030200         MOVE 1 TO FAOA-MSG-PTR                                           
030300         STRING 'MONTANT GALA ' DELIMITED BY SIZE                         
030400                FAOA-CUR-TEXT DELIMITED BY SPACE                          
030500                ' SUPERIEUR AU BRUT CAT 2 ' DELIMITED BY SIZE             
030600                FAOA-GALA-BRUT-TEXT DELIMITED BY SPACE                    
030700             INTO LK-MSG                                                  
030800             WITH POINTER FAOA-MSG-PTR                                    
030900         END-STRING                                                       
031000         MOVE 24 TO LK-CR                                                 
031100         MOVE  3 TO LK-RC                                                 
031200         GO TO 2200-EXIT                                                  
031300      END-IF                                                              
031400      MOVE PM-MONTANT-GALA TO FAOA-CUR-AMOUNT.                            
031500      PERFORM 2210-FORMAT-CURRENCY THRU 2210-EXIT.                        
031600      MOVE FAOA-CUR-TEXT TO FAOA-GALA-G-TEXT.                             
031700      SUBTRACT PM-MONTANT-GALA FROM SM-T-AJUSTE(SM-IDX).                  
031800      MOVE SM-T-AJUSTE(SM-IDX) TO FAOA-GALA-NET-CAT2.                     
031900      MOVE ZERO TO FAOA-FOUND-IDX.                                        
032000      MOVE '9 ' TO TR-CODE-CATEGORIE.                                     
032100      PERFORM 2055-SCAN-FOR-CODE THRU 2055-EXIT                           
032200          VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > SM-NB-LIGNES.         
032300      SET SM-IDX TO FAOA-FOUND-IDX.                                       
032400      ADD PM-MONTANT-GALA TO SM-T-AJUSTE(SM-IDX).                         
032500      MOVE FAOA-GALA-NET-CAT2 TO FAOA-CUR-AMOUNT.                         
032600      PERFORM 2210-FORMAT-CURRENCY THRU 2210-EXIT.                        
032700*    TICKET FAOA-0091 - LIGNE DE TRACE INCONDITIONNELLE (BRUT,            
032800*    BASCULE, NET) - N'EST PLUS SUBORDONNEE A UPSI-2.                     
032900      DISPLAY 'FAOA020 - BASCULE GALA - BRUT CAT 2='                      
033000          FAOA-GALA-BRUT-TEXT ' MONTANT BASCULE=' FAOA-GALA-G-TEXT        
033100          ' NET CAT 2=' FAOA-CUR-TEXT.                                    
033200  2200-EXIT.                                                              
033300      EXIT.                                                               
033400                                                                          
033500  2210-FORMAT-CURRENCY.                                                   
033600*    $ + MILLIERS + 2 DECIMALES ; LE SIGNE MOINS, S'IL Y A LIEU,          
033700*    EST PLACE APRES LE $ (ET NON DEVANT), PAR CONVENTION MAISON          
033800*    (VOIR 3050-FORMAT-CURRENCY DE FAOA030).                              
033900      IF FAOA-CUR-AMOUNT < ZERO                                           
034000         COMPUTE FAOA-CUR-ABS = FAOA-CUR-AMOUNT * -1                      
034100         MOVE '-' TO FAOA-CUR-SIGN                                        
034200      ELSE                                                                
034300         MOVE FAOA-CUR-AMOUNT TO FAOA-CUR-ABS                             
034400         MOVE SPACE TO FAOA-CUR-SIGN                                      
034500      END-IF                                                              
034600      MOVE FAOA-CUR-ABS TO FAOA-CUR-EDITED.                               
034700      MOVE ZERO TO FAOA-CUR-LSP.                                          
034800      INSPECT FAOA-CUR-EDITED TALLYING FAOA-CUR-LSP                       
034900              FOR LEADING SPACE.                                          
035000      MOVE SPACES TO FAOA-CUR-TEXT.                                       
035100      MOVE 1 TO FAOA-CUR-PTR.                                             
035200      STRING '$' DELIMITED BY SIZE                                        
035300             FAOA-CUR-SIGN DELIMITED BY SPACE                             
035400             FAOA-CUR-EDITED(FAOA-CUR-LSP + 1:) DELIMITED BY SIZE         
035500          INTO FAOA-CUR-TEXT                                              
035600          WITH POINTER FAOA-CUR-PTR                                       
035700      END-STRING.                                                         
035800  2210-EXIT.                                                              
035900      EXIT.                                                               
036000                                                                          
036100  2300-APPLY-MANUAL-ADJUSTMENTS.                                          
036200*    LES CORRECTIONS MANUELLES NE PORTENT QUE SUR LE TOTAL AJUSTE         
036300*    D'UNE CATEGORIE DEJA CONNUE - CODE ET LIBELLE NE BOUGENT PAS.        
036400      IF PM-NB-CORRECTIONS > ZERO                                         
036500         PERFORM 2310-APPLY-ONE-ADJUSTMENT THRU 2310-EXIT                 
036600             VARYING PM-IDX FROM 1 BY 1                                   
036700             UNTIL PM-IDX > PM-NB-CORRECTIONS                             
036800      END-IF.                                                             
036900  2300-EXIT.                                                              
037000      EXIT.                                                               
037100                                                                          
037200  2310-APPLY-ONE-ADJUSTMENT.                                              
037300      MOVE ZERO TO FAOA-FOUND-IDX.                                        
037400      MOVE PM-C-CODE(PM-IDX) TO TR-CODE-CATEGORIE.                        
037500      PERFORM 2055-SCAN-FOR-CODE THRU 2055-EXIT                           
037600          VARYING SM-IDX FROM 1 BY 1 UNTIL SM-IDX > SM-NB-LIGNES.         
037700      IF FAOA-FOUND-IDX > ZERO                                            
037800         SET SM-IDX TO FAOA-FOUND-IDX                                     
037900         MOVE PM-C-TOTAL-AJUSTE(PM-IDX) TO SM-T-AJUSTE(SM-IDX)            
038000      END-IF.                                                             
038100  2310-EXIT.                                                              
038200      EXIT.                                                               
